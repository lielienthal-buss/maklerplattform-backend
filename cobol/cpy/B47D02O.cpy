000100******************************************************************
000200* B47D02O  -  AREA OUTPUT CONFRONTO STRINGHE (RICORSIONE LCS)
000300* **++ numero di caratteri complessivamente appaiati ritornato
000400*      da un livello della ricorsione di B47D02 al livello che
000500*      lo ha CALLato (:X:=C) o a se stesso (:X:=N).
000600*------------------------------------------------------------
000700* STORIA VARIAZIONI
000800*   2017-02-14 CVR RICHIESTA INIZIALE - PRIMA STESURA LAYOUT      CH0001  
000900******************************************************************
001000 01  SIM-:X:-OUT.
001100     05  SIM-:X:-MATCHED-LEN         PIC 9(03) COMP.
001200     05  FILLER                      PIC X(05).
