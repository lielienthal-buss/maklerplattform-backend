000100******************************************************************
000200* B47D02I  -  AREA INPUT CONFRONTO STRINGHE (RICORSIONE LCS)
000300* **++ copybook condivisa tra livello chiamante (:X:=C) e livello
000400*      annidato (:X:=N) della CALL ricorsiva su se stessa di
000500*      B47D02. Porta le due sottostringhe ancora da confrontare
000600*      nella ricerca della piu' lunga sottostringa comune
000700*      (Ratcliff/Obershelp).
000800*------------------------------------------------------------
000900* STORIA VARIAZIONI
001000*   2017-02-14 CVR RICHIESTA INIZIALE - PRIMA STESURA LAYOUT      CH0001  
001100******************************************************************
001200 01  SIM-:X:-IN.
001300     05  SIM-:X:-STR-A               PIC X(100).
001400     05  SIM-:X:-STR-A-LEN           PIC 9(03) COMP.
001500     05  SIM-:X:-STR-B               PIC X(100).
001600     05  SIM-:X:-STR-B-LEN           PIC 9(03) COMP.
001700     05  FILLER                      PIC X(05).
