000100******************************************************************
000200* B47MINC  -  AREA RECORD ANNUNCIO IN ARRIVO DA PORTALE
000300* **++ layout del file di acquisizione per singola piattaforma
000400*      pubblicitaria (yachtworld / boats / yachtall demo).
000500*      Stesso layout del master meno LST-ID/DUP-FLAG/SCORE
000600*      (assegnati dal batch), con in piu' i campi testo grezzo
000700*      che B47A02 deve interpretare prima dell'upsert.
000800*------------------------------------------------------------
000900* STORIA VARIAZIONI
001000*   2015-03-09 BRT RICHIESTA INIZIALE - PRIMA STESURA LAYOUT      CH0001  
001100*   2015-05-18 BRT AGGIUNTI CAMPI TESTO GREZZO PER B47A02         CH0002  
001200******************************************************************
001300 01  INC-LISTING-REC.
001400     05  INC-TITLE                   PIC X(100).
001500     05  INC-PRICE-AREA.
001600         10  INC-PRICE               PIC S9(09)V99.
001700         10  INC-CURRENCY            PIC X(03).
001800     05  INC-RAW-PRICE-TEXT          PIC X(60).
001900     05  INC-YEAR                    PIC 9(04).
002000     05  INC-RAW-YEAR-TEXT           PIC X(60).
002100     05  INC-BRAND                   PIC X(30).
002200     05  INC-MODEL                   PIC X(30).
002300     05  INC-LENGTH                  PIC 9(03)V99.
002400     05  INC-RAW-LENGTH-TEXT         PIC X(60).
002500     05  INC-RAW-LENGTH-R REDEFINES INC-RAW-LENGTH-TEXT.
002600         10  INC-RAW-LENGTH-NUM-PART PIC X(20).
002700         10  INC-RAW-LENGTH-UNIT-PART PIC X(40).
002800     05  INC-LOCATION                PIC X(50).
002900     05  INC-CONDITION               PIC X(20).
003000     05  INC-DESC-LEN                PIC 9(05).
003100     05  INC-DESCRIPTION             PIC X(200).
003200     05  INC-SELLER-NAME             PIC X(50).
003300     05  INC-SELLER-TYPE             PIC X(10).
003400     05  INC-SOURCE-URL              PIC X(100).
003500     05  INC-PLATFORM                PIC X(30).
003600     05  INC-IMAGE-COUNT             PIC 9(03).
003700     05  INC-HIN                     PIC X(20).
003800     05  INC-MMSI                    PIC X(09).
003900     05  FILLER                      PIC X(20).
