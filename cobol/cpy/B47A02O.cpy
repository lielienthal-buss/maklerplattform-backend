000100******************************************************************
000200* B47A02O  -  AREA OUTPUT PER ESTRAZIONE CAMPO DA TESTO GREZZO
000300* **++ esito della singola estrazione richiesta tramite B47A02I.
000400*      PAR-FOUND-FLAG = 'N' equivale a "no price"/"no year"/
000500*      "no length" del regolamento U2.
000600*------------------------------------------------------------
000700* STORIA VARIAZIONI
000800*   2015-05-18 BRT RICHIESTA INIZIALE - PRIMA STESURA LAYOUT      CH0001  
000900******************************************************************
001000 01  PAR-OUT.
001100     05  PAR-FOUND-FLAG              PIC X(01).
001200         88  PAR-VALUE-FOUND               VALUE 'Y'.
001300         88  PAR-VALUE-NOT-FOUND            VALUE 'N'.
001400     05  PAR-OUT-PRICE               PIC S9(09)V99.
001500     05  PAR-OUT-CURRENCY            PIC X(03).
001600     05  PAR-OUT-YEAR                PIC 9(04).
001700     05  PAR-OUT-LENGTH              PIC 9(03)V99.
001800     05  FILLER                      PIC X(05).
