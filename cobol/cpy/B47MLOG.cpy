000100******************************************************************
000200* B47MLOG  -  AREA RECORD GIORNALE ACQUISIZIONE PER PIATTAFORMA
000300* **++ una riga per piattaforma per ogni esecuzione notturna,
000400*      accodata in append al file giornale di acquisizione.
000500*------------------------------------------------------------
000600* STORIA VARIAZIONI
000700*   2015-03-09 BRT RICHIESTA INIZIALE - PRIMA STESURA LAYOUT      CH0001  
000800******************************************************************
000900 01  LOG-RECORD.
001000     05  LOG-PLATFORM                PIC X(30).
001100     05  LOG-STATUS                  PIC X(10).
001200         88  LOG-STATUS-SUCCESS           VALUE 'SUCCESS'.
001300         88  LOG-STATUS-FAILED            VALUE 'FAILED'.
001400     05  LOG-COUNT                   PIC 9(05).
001500     05  LOG-ERROR                   PIC X(80).
001600     05  FILLER                      PIC X(05).
