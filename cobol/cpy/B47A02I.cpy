000100******************************************************************
000200* B47A02I  -  AREA INPUT PER ESTRAZIONE CAMPO DA TESTO GREZZO
000300* **++ passata da B47A01 a B47A02 ad ogni CALL, un campo per
000400*      volta (prezzo, anno di costruzione, lunghezza scafo).
000500*------------------------------------------------------------
000600* STORIA VARIAZIONI
000700*   2015-05-18 BRT RICHIESTA INIZIALE - PRIMA STESURA LAYOUT      CH0001  
000800******************************************************************
000900 01  PAR-IN.
001000     05  PAR-REQUEST-KIND            PIC X(01).
001100         88  PAR-REQUEST-IS-PRICE         VALUE 'P'.
001200         88  PAR-REQUEST-IS-YEAR          VALUE 'Y'.
001300         88  PAR-REQUEST-IS-LENGTH        VALUE 'L'.
001400     05  PAR-RAW-TEXT                PIC X(60).
001500     05  PAR-CURRENT-YEAR            PIC 9(04).
001600     05  FILLER                      PIC X(05).
