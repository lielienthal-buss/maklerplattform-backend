000100******************************************************************
000200* B47MRSC  -  AREA DI LINKAGE ESITO CHIAMATA (RISULTATO/POSIZIONE)
000300* **++ convenzione comune per la segnalazione di errore dalla CALL
000400*      ricorsiva del confronto stringhe B47D02 al chiamante (sia
000500*      al livello iniziale B47D01 sia ai livelli annidati di
000600*      B47D02 su se stesso). RSC-RESULT = ZERO e' esito regolare.
000700*------------------------------------------------------------
000800* STORIA VARIAZIONI
000900*   2015-05-18 BRT RICHIESTA INIZIALE - PRIMA STESURA LAYOUT      CH0001
001000*   2017-03-09 BRT AGGIUNTA AL PARM-LIST DELLA CALL B47D02        CH0002
001100******************************************************************
001200 01  RSC-AREA.
001300     05  RSC-RESULT                  PIC 9(04).
001400     05  RSC-POSITION                PIC X(50).
001500     05  RSC-DESCRIPTION             PIC X(80).
001600     05  FILLER                      PIC X(05).
