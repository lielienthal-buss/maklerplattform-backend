000100******************************************************************
000200* B47MSTA  -  AREA RECORD PASSAGGIO CONTATORI TRA FASI BATCH
000300* **++ record di appoggio che B47D01 e B47P01 accodano al file
000400*      di passaggio contatori, riletto da B47R01 per comporre
000500*      le sezioni "DEDUPLICATION" e "SCORING" del tabulato di
000600*      riepilogo. Un record per fase per esecuzione.
000700*------------------------------------------------------------
000800* STORIA VARIAZIONI
000900*   2017-02-14 CVR RICHIESTA INIZIALE - PRIMA STESURA LAYOUT      CH0001  
001000******************************************************************
001100 01  STA-RECORD.
001200     05  STA-STEP-CODE               PIC X(02).
001300         88  STA-STEP-IS-DEDUP            VALUE 'DD'.
001400         88  STA-STEP-IS-SCORING          VALUE 'SC'.
001500     05  STA-COUNT-1                 PIC 9(07).
001600     05  STA-COUNT-2                 PIC 9(07).
001700     05  STA-COUNT-3                 PIC 9(07).
001800     05  FILLER                      PIC X(10).
