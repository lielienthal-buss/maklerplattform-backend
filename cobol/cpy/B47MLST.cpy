000100******************************************************************
000200* B47MLST  -  AREA RECORD MASTRO ANNUNCI IMBARCAZIONI
000300* **++ layout del master file annunci (piattaforma di
000400*      intermediazione nautica) - una riga per annuncio attivo
000500*      o marcato doppione.
000600*------------------------------------------------------------
000700* STORIA VARIAZIONI
000800*   2015-03-09 BRT RICHIESTA INIZIALE - PRIMA STESURA LAYOUT      CH0001  
000900*   2015-04-21 BRT AGGIUNTI LST-HIN / LST-MMSI SU RICH. LEGALE    CH0002  
001000*   2017-02-14 CVR AGGIUNTO LST-SCORE PER RANKING BROKER          CH0003
001100*   2017-07-25 CVR LST-SELLER-IS-DEALER/PRIVATE IN MINUSCOLO - IL CH0004
001200*              CAMPO ARRIVA DAL PORTALE GIA' IN MINUSCOLO          CH0004
001300******************************************************************
001400 01  LST-MASTER-REC.
001500* --- CHIAVE PRIMARIA DI SEQUENZA -------------------------------
001600     05  LST-ID                      PIC 9(09).
001700* --- DATI ANNUNCIO -----------------------------------------------
001800     05  LST-TITLE                   PIC X(100).
001900     05  LST-PRICE-AREA.
002000         10  LST-PRICE               PIC S9(09)V99.
002100         10  LST-CURRENCY            PIC X(03).
002200     05  LST-YEAR                    PIC 9(04).
002300     05  LST-YEAR-R REDEFINES LST-YEAR.
002400         10  LST-YEAR-CC             PIC 9(02).
002500         10  LST-YEAR-YY             PIC 9(02).
002600     05  LST-BRAND                   PIC X(30).
002700     05  LST-MODEL                   PIC X(30).
002800     05  LST-LENGTH                  PIC 9(03)V99.
002900     05  LST-LOCATION                PIC X(50).
003000     05  LST-CONDITION               PIC X(20).
003100         88  LST-COND-NEW                 VALUE 'NEW'.
003200         88  LST-COND-USED                VALUE 'USED'.
003300* --- TESTO LIBERO (SOLO LUNGHEZZA E COPIA TRONCATA) --------------
003400     05  LST-DESC-LEN                PIC 9(05).
003500     05  LST-DESCRIPTION             PIC X(200).
003600* --- VENDITORE -----------------------------------------------
003700     05  LST-SELLER-NAME             PIC X(50).
003800     05  LST-SELLER-TYPE             PIC X(10).
003900         88  LST-SELLER-IS-DEALER         VALUE 'dealer'.
004000         88  LST-SELLER-IS-PRIVATE        VALUE 'private'.
004100* --- ORIGINE ANNUNCIO (CHIAVE DI UPSERT) --------------------------
004200     05  LST-SOURCE-URL              PIC X(100).
004300     05  LST-PLATFORM                PIC X(30).
004400     05  LST-IMAGE-COUNT             PIC 9(03).
004500* --- IDENTIFICATIVI NAUTICI (SPAZI = ASSENTE) ---------------------
004600     05  LST-HIN                     PIC X(20).
004700     05  LST-MMSI                    PIC X(09).
004800     05  LST-ID-PRESENCE-FLAGS.
004900         10  LST-HIN-PRESENT         PIC X(01).
005000             88  LST-HIN-IS-PRESENT        VALUE 'Y'.
005100         10  LST-MMSI-PRESENT        PIC X(01).
005200             88  LST-MMSI-IS-PRESENT       VALUE 'Y'.
005300* --- ESITO BATCH NOTTURNO -----------------------------------------
005400     05  LST-DUP-FLAG                PIC X(01).
005500         88  LST-IS-DUPLICATE             VALUE 'Y'.
005600         88  LST-IS-ACTIVE                VALUE 'N'.
005700     05  LST-SCORE                   PIC 9(02)V99.
005800     05  FILLER                      PIC X(06).
