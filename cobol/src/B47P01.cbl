000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     B47P01.
000400 AUTHOR.         C. VERARDI.
000500 INSTALLATION.   STUDIO ALAIMO E ASSOCIATI - SERVIZI EDP.
000600 DATE-WRITTEN.   04/18/17.
000700 DATE-COMPILED.
000800 SECURITY.       USO INTERNO - CLIENTE B47 (MAKLERPLATTFORM).
000900*----------------------------------------------------------------
001000* B47P01
001100* **++ terzo passo del batch notturno: calcolo del punteggio di
001200*      appetibilita' (0.00-10.00) per ogni annuncio attivo non
001300*      marcato doppione. Il punteggio parte da 1.00 e si
001400*      accumula per fasce di eta', prezzo al metro, lunghezza,
001500*      marca premium, tipo venditore, piazza, qualita' della
001600*      descrizione, numero immagini e stato dello scafo; il
001700*      totale grezzo viene poi normalizzato su base 12 e
001800*      troncato a 10.00.
001900*----------------------------------------------------------------
002000* STORIA VARIAZIONI
002100*   04/18/17 CVR RICHIESTA INIZIALE - REGOLE ETA'/PREZZO-METRO    CH0001  
002200*   04/25/17 CVR AGGIUNTE REGOLE MARCA/VENDITORE/PIAZZA           CH0002  
002300*   05/02/17 CVR AGGIUNTE REGOLE DESCRIZIONE/IMMAGINI/STATO       CH0003  
002400*   05/02/17 CVR SCRITTURA RECORD DI CONSUNTIVO SU B47MSTA        CH0004  
002500*   11/30/98 CVR VERIFICA Y2K - ETA' CALCOLATA SU ANNO A 4 CIFRE  CH0005  
002600*   11/30/98 CVR NESSUN IMPATTO - WK-CURRENT-YEAR GIA' A 4 CIFRE  CH0006
002700*   06/22/17 CVR WK-CURRENT-YEAR DA ACCEPT FROM DATE (ERA FISSO)  CH0007
002800*   07/11/17 CVR CORRETTO RECORD CONTAINS MASTRO/STA (NON         CH0008
002900*            COMBACIAVANO CON LE 01 DEI COPY)                     CH0008
003000*   07/25/17 CVR NOTA: LST-SELLER-IS-DEALER ORA IN MINUSCOLO SU    CH0009
003100*            B47MLST - LA REGOLA QUI NON CAMBIA, SCATTAVA MAI      CH0009
003200*----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.    IBM-370.
003600 OBJECT-COMPUTER.    IBM-370.
003700 SPECIAL-NAMES.
003800     CLASS ALPHA-CHAR IS 'A' THRU 'Z' 'a' THRU 'z'.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT LISTING-MASTER          ASSIGN TO LSTMAST
004300                                    ORGANIZATION IS INDEXED
004400                                    ACCESS MODE IS DYNAMIC
004500                                    RECORD KEY IS LST-ID
004600                                    FILE STATUS IS FS-MASTER.
004700     SELECT RUN-STATS               ASSIGN TO STARUN
004800                                    FILE STATUS IS FS-STATS.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200*
005300 FD  LISTING-MASTER
005400     LABEL RECORD IS STANDARD
005500     RECORD CONTAINS 702 CHARACTERS.
005600     COPY B47MLST.
005700*
005800 FD  RUN-STATS
005900     LABEL RECORD IS STANDARD
006000     RECORD CONTAINS 33 CHARACTERS.
006100 01  RUN-STATS-REC.
006200     COPY B47MSTA.
006300*
006400 WORKING-STORAGE SECTION.
006500 77  WK-CURRENT-YEAR                 PIC 9(04).
006600 01  WK-LITERALS.
006700     05  WK-NORMALIZE-BASE           PIC 9(02)V99 VALUE 12.00.
006800     05  FILLER                      PIC X(05).
006900*
007000* anno corrente grezzo da ACCEPT FROM DATE (AAMMGG), con finestra
007100* di secolo, per alimentare WK-CURRENT-YEAR (regolamento U4 eta')
007200 01  WK-CURRENT-DATE-AREA.
007300     05  WK-SYSTEM-DATE-RAW          PIC 9(06).
007400     05  WK-SYSTEM-DATE-RAW-R REDEFINES WK-SYSTEM-DATE-RAW.
007500         10  WK-RAW-YY               PIC 9(02).
007600         10  WK-RAW-MONDD            PIC 9(04).
007700     05  WK-CENTURY-PREFIX           PIC 9(02).
007800     05  FILLER                      PIC X(05).
007900*
008000* --- ELENCO MARCHE PREMIUM (REGOLAMENTO U4) ------------------------
008100 01  WK-PREMIUM-BRAND-TABLE-AREA.
008200     05  WK-PREMIUM-BRAND-TB.
008300         10  FILLER   PIC X(15) VALUE 'bavaria'.
008400         10  FILLER   PIC X(15) VALUE 'jeanneau'.
008500         10  FILLER   PIC X(15) VALUE 'beneteau'.
008600         10  FILLER   PIC X(15) VALUE 'hanse'.
008700         10  FILLER   PIC X(15) VALUE 'dehler'.
008800         10  FILLER   PIC X(15) VALUE 'x-yachts'.
008900         10  FILLER   PIC X(15) VALUE 'hallberg-rassy'.
009000         10  FILLER   PIC X(15) VALUE 'najad'.
009100         10  FILLER   PIC X(15) VALUE 'swan'.
009200         10  FILLER   PIC X(15) VALUE 'oyster'.
009300     05  WK-PREMIUM-BRAND-R REDEFINES WK-PREMIUM-BRAND-TB.
009400         10  WK-PREMIUM-BRAND  OCCURS 10 PIC X(15).
009500*
009600* --- ELENCO PIAZZE DI PREGIO (REGOLAMENTO U4) ----------------------
009700 01  WK-PREMIUM-PORT-TABLE-AREA.
009800     05  WK-PREMIUM-PORT-TB.
009900         10  FILLER   PIC X(12) VALUE 'hamburg'.
010000         10  FILLER   PIC X(12) VALUE 'kiel'.
010100         10  FILLER   PIC X(12) VALUE 'bremen'.
010200         10  FILLER   PIC X(12) VALUE 'rostock'.
010300         10  FILLER   PIC X(12) VALUE 'flensburg'.
010400         10  FILLER   PIC X(12) VALUE 'lubeck'.
010500         10  FILLER   PIC X(12) VALUE 'stralsund'.
010600         10  FILLER   PIC X(12) VALUE 'greifswald'.
010700     05  WK-PREMIUM-PORT-R REDEFINES WK-PREMIUM-PORT-TB.
010800         10  WK-PREMIUM-PORT  OCCURS 8 PIC X(12).
010900*
011000 LOCAL-STORAGE SECTION.
011100 01  LS-SCORE-WORK.
011200     05  LS-RAW-SCORE                PIC 9(02)V9999.
011300     05  LS-FINAL-SCORE              PIC 9(02)V99.
011400     05  LS-AGE                      PIC 9(04) COMP.
011500     05  LS-PRICE-PER-METER          PIC 9(09)V9999.
011600     05  LS-PRICE-PER-METER-I REDEFINES LS-PRICE-PER-METER.
011700         10  LS-PPM-WHOLE             PIC 9(09).
011800         10  LS-PPM-DECIMAL           PIC 9(04).
011900     05  LS-BRAND-LOWER              PIC X(30).
012000     05  LS-LOCATION-LOWER           PIC X(50).
012100     05  LS-CONDITION-LOWER          PIC X(20).
012200     05  LS-TABLE-IDX                PIC 9(02) COMP.
012300     05  LS-FOUND-SW                 PIC X(01).
012400         88  LS-FOUND                     VALUE 'Y'.
012500     05  FILLER                      PIC X(05).
012600*
012700* --- AREA DI LAVORO RICERCA SOTTOSTRINGA (USATA DA PIU' REGOLE) --
012800 01  LS-SUBSTRING-SEARCH-AREA.
012900     05  LS-SRCH-SOURCE              PIC X(60).
013000     05  LS-SRCH-SOURCE-LEN          PIC 9(02) COMP.
013100     05  LS-SRCH-WORD                PIC X(15).
013200     05  LS-SRCH-WORD-LEN            PIC 9(02) COMP.
013300     05  LS-SRCH-START               PIC 9(02) COMP.
013400     05  LS-SRCH-LAST-START          PIC 9(02) COMP.
013500     05  LS-SRCH-FOUND-SW            PIC X(01).
013600         88  LS-SRCH-WORD-FOUND           VALUE 'Y'.
013700     05  FILLER                      PIC X(05).
013800*
013900 01  LS-COUNTERS.
014000     05  LS-PROCESSED-COUNT          PIC 9(07) COMP VALUE ZERO.
014100     05  LS-SCORED-COUNT             PIC 9(07) COMP VALUE ZERO.
014200     05  FILLER                      PIC X(05).
014300*
014400 01  LS-FILE-STATUSES.
014500     05  FS-MASTER                   PIC X(02).
014600         88  FS-MASTER-OK                  VALUE '00' '02'.
014700         88  FS-MASTER-EOF                 VALUE '10'.
014800     05  FS-STATS                    PIC X(02).
014900     05  FILLER                      PIC X(05).
015000*
015100 PROCEDURE DIVISION.
015200*
015300 0000-MAIN.
015400     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
015500     PERFORM 0150-GET-CURRENT-YEAR THRU 0150-EXIT.
015600     PERFORM 1000-SCORE-ALL-ACTIVE THRU 1000-EXIT.
015700     PERFORM 4000-WRITE-RUN-STATS THRU 4000-EXIT.
015800     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
015900     GOBACK.
016000*
016100 0100-OPEN-FILES.
016200     OPEN I-O LISTING-MASTER.
016300     IF NOT FS-MASTER-OK
016400        DISPLAY 'B47P01 - ERRORE APERTURA LISTING-MASTER: '
016500                FS-MASTER
016600        MOVE 99                     TO RETURN-CODE
016700        GOBACK
016800     END-IF.
016900     OPEN EXTEND RUN-STATS.
017000 0100-EXIT.
017100     EXIT.
017200*
017300* anno di esecuzione per il calcolo eta' (regolamento U4), ricavato
017400* dalla data di sistema anziche' da un letterale fisso
017500 0150-GET-CURRENT-YEAR.
017600     ACCEPT WK-SYSTEM-DATE-RAW        FROM DATE.
017700     IF WK-RAW-YY < 50
017800        MOVE 20                       TO WK-CENTURY-PREFIX
017900     ELSE
018000        MOVE 19                       TO WK-CENTURY-PREFIX
018100     END-IF.
018200     COMPUTE WK-CURRENT-YEAR = (WK-CENTURY-PREFIX * 100) + WK-RAW-YY.
018300 0150-EXIT.
018400     EXIT.
018500*
018600*---------------------------------------------------------------*
018700* 1000  SCORRE IL MASTER E PUNTEGGIA GLI ANNUNCI ATTIVI          *
018800*---------------------------------------------------------------*
018900 1000-SCORE-ALL-ACTIVE.
019000     MOVE LOW-VALUES                 TO LST-ID.
019100     START LISTING-MASTER KEY NOT LESS THAN LST-ID
019200        INVALID KEY
019300           SET FS-MASTER-EOF          TO TRUE
019400     END-START.
019500
019600     PERFORM 1010-SCAN-ONE-MASTER-REC THRU 1010-EXIT
019700        UNTIL FS-MASTER-EOF.
019800 1000-EXIT.
019900     EXIT.
020000*
020100 1010-SCAN-ONE-MASTER-REC.
020200     READ LISTING-MASTER NEXT RECORD
020300        AT END
020400           SET FS-MASTER-EOF       TO TRUE
020500        NOT AT END
020600           IF LST-IS-ACTIVE
020700              PERFORM 1100-SCORE-ONE-RECORD
020800                 THRU 1100-EXIT
020900           END-IF
021000     END-READ.
021100 1010-EXIT.
021200     EXIT.
021300*
021400 1100-SCORE-ONE-RECORD.
021500     ADD 1                           TO LS-PROCESSED-COUNT.
021600     MOVE 1.0000                     TO LS-RAW-SCORE.
021700
021800     PERFORM 2000-SCORE-AGE          THRU 2000-EXIT.
021900     PERFORM 2100-SCORE-PRICE-PER-METER THRU 2100-EXIT.
022000     PERFORM 2200-SCORE-LENGTH-BAND  THRU 2200-EXIT.
022100     PERFORM 2300-SCORE-PREMIUM-BRAND THRU 2300-EXIT.
022200     PERFORM 2400-SCORE-SELLER-TYPE  THRU 2400-EXIT.
022300     PERFORM 2500-SCORE-LOCATION     THRU 2500-EXIT.
022400     PERFORM 2600-SCORE-DESCRIPTION  THRU 2600-EXIT.
022500     PERFORM 2700-SCORE-IMAGES       THRU 2700-EXIT.
022600     PERFORM 2800-SCORE-CONDITION    THRU 2800-EXIT.
022700
022800     PERFORM 3000-NORMALIZE-SCORE    THRU 3000-EXIT.
022900
023000     MOVE LS-FINAL-SCORE             TO LST-SCORE.
023100     REWRITE LST-MASTER-REC
023200        INVALID KEY
023300           DISPLAY 'B47P01 - ERRORE REWRITE MASTER: ' FS-MASTER
023400     END-REWRITE.
023500     ADD 1                           TO LS-SCORED-COUNT.
023600 1100-EXIT.
023700     EXIT.
023800*
023900*---------------------------------------------------------------*
024000* 2000  ETA' DELLO SCAFO (SOLO SE L'ANNO E' NOTO)                *
024100*---------------------------------------------------------------*
024200 2000-SCORE-AGE.
024300     IF LST-YEAR EQUAL ZERO
024400        GO TO 2000-EXIT
024500     END-IF.
024600     COMPUTE LS-AGE = WK-CURRENT-YEAR - LST-YEAR.
024700     EVALUATE TRUE
024800        WHEN LS-AGE <= 5
024900           ADD 2.0                   TO LS-RAW-SCORE
025000        WHEN LS-AGE <= 10
025100           ADD 1.5                   TO LS-RAW-SCORE
025200        WHEN LS-AGE <= 15
025300           ADD 1.0                   TO LS-RAW-SCORE
025400        WHEN LS-AGE <= 20
025500           ADD 0.5                   TO LS-RAW-SCORE
025600        WHEN OTHER
025700           CONTINUE
025800     END-EVALUATE.
025900 2000-EXIT.
026000     EXIT.
026100*
026200*---------------------------------------------------------------*
026300* 2100  PREZZO AL METRO (SOLO SE PREZZO E LUNGHEZZA NOTI)        *
026400*---------------------------------------------------------------*
026500 2100-SCORE-PRICE-PER-METER.
026600     IF LST-PRICE EQUAL ZERO OR LST-LENGTH EQUAL ZERO
026700        GO TO 2100-EXIT
026800     END-IF.
026900     COMPUTE LS-PRICE-PER-METER ROUNDED =
027000             LST-PRICE / LST-LENGTH.
027100     EVALUATE TRUE
027200        WHEN LS-PRICE-PER-METER >= 10000
027300             AND LS-PRICE-PER-METER <= 50000
027400           ADD 2.0                   TO LS-RAW-SCORE
027500        WHEN LS-PRICE-PER-METER >= 5000
027600             AND LS-PRICE-PER-METER <= 80000
027700           ADD 1.0                   TO LS-RAW-SCORE
027800        WHEN LS-PRICE-PER-METER < 5000
027900           ADD 0.5                   TO LS-RAW-SCORE
028000        WHEN OTHER
028100           CONTINUE
028200     END-EVALUATE.
028300 2100-EXIT.
028400     EXIT.
028500*
028600*---------------------------------------------------------------*
028700* 2200  FASCIA DI LUNGHEZZA (SOLO SE LA LUNGHEZZA E' NOTA)       *
028800*---------------------------------------------------------------*
028900 2200-SCORE-LENGTH-BAND.
029000     IF LST-LENGTH EQUAL ZERO
029100        GO TO 2200-EXIT
029200     END-IF.
029300     EVALUATE TRUE
029400        WHEN LST-LENGTH >= 10 AND LST-LENGTH <= 15
029500           ADD 1.5                   TO LS-RAW-SCORE
029600        WHEN LST-LENGTH >= 8 AND LST-LENGTH <= 20
029700           ADD 1.0                   TO LS-RAW-SCORE
029800        WHEN LST-LENGTH > 20
029900           ADD 0.5                   TO LS-RAW-SCORE
030000        WHEN OTHER
030100           CONTINUE
030200     END-EVALUATE.
030300 2200-EXIT.
030400     EXIT.
030500*
030600*---------------------------------------------------------------*
030700* 2300  MARCA PREMIUM (SOTTOSTRINGA, CASE-INSENSITIVE)           *
030800*---------------------------------------------------------------*
030900 2300-SCORE-PREMIUM-BRAND.
031000     MOVE LST-BRAND                  TO LS-BRAND-LOWER.
031100     INSPECT LS-BRAND-LOWER CONVERTING
031200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
031300          TO 'abcdefghijklmnopqrstuvwxyz'.
031400     MOVE 'N'                        TO LS-FOUND-SW.
031500
031600     PERFORM 2310-CHECK-ONE-BRAND THRU 2310-EXIT
031700        VARYING LS-TABLE-IDX FROM 1 BY 1
031800        UNTIL LS-TABLE-IDX > 10 OR LS-FOUND.
031900
032000     IF LS-FOUND
032100        ADD 1.0                      TO LS-RAW-SCORE
032200     END-IF.
032300 2300-EXIT.
032400     EXIT.
032500*
032600 2310-CHECK-ONE-BRAND.
032700     MOVE LS-BRAND-LOWER (1:30)       TO LS-SRCH-SOURCE (1:30).
032800     MOVE 30                         TO LS-SRCH-SOURCE-LEN.
032900     MOVE WK-PREMIUM-BRAND (LS-TABLE-IDX) TO LS-SRCH-WORD.
033000     PERFORM 9500-SUBSTRING-SEARCH   THRU 9500-EXIT.
033100     IF LS-SRCH-WORD-FOUND
033200        MOVE 'Y'                     TO LS-FOUND-SW
033300     END-IF.
033400 2310-EXIT.
033500     EXIT.
033600*
033700*---------------------------------------------------------------*
033800* 2400  TIPO VENDITORE (ESATTAMENTE 'dealer' - IL PORTALE LO        *
033900*       FORNISCE GIA' IN MINUSCOLO, NESSUNA CONVERSIONE QUI)        *
034000*---------------------------------------------------------------*
034100 2400-SCORE-SELLER-TYPE.
034200     IF LST-SELLER-IS-DEALER
034300        ADD 0.5                      TO LS-RAW-SCORE
034400     END-IF.
034500 2400-EXIT.
034600     EXIT.
034700*
034800*---------------------------------------------------------------*
034900* 2500  PIAZZA DI PREGIO (SOTTOSTRINGA, CASE-INSENSITIVE)        *
035000*---------------------------------------------------------------*
035100 2500-SCORE-LOCATION.
035200     MOVE LST-LOCATION               TO LS-LOCATION-LOWER.
035300     INSPECT LS-LOCATION-LOWER CONVERTING
035400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
035500          TO 'abcdefghijklmnopqrstuvwxyz'.
035600     MOVE 'N'                        TO LS-FOUND-SW.
035700
035800     PERFORM 2510-CHECK-ONE-PORT THRU 2510-EXIT
035900        VARYING LS-TABLE-IDX FROM 1 BY 1
036000        UNTIL LS-TABLE-IDX > 8 OR LS-FOUND.
036100
036200     IF LS-FOUND
036300        ADD 0.5                      TO LS-RAW-SCORE
036400     END-IF.
036500 2500-EXIT.
036600     EXIT.
036700*
036800 2510-CHECK-ONE-PORT.
036900     MOVE LS-LOCATION-LOWER (1:50)    TO LS-SRCH-SOURCE (1:50).
037000     MOVE 50                         TO LS-SRCH-SOURCE-LEN.
037100     MOVE SPACE                      TO LS-SRCH-WORD.
037200     MOVE WK-PREMIUM-PORT (LS-TABLE-IDX) TO LS-SRCH-WORD (1:12).
037300     PERFORM 9500-SUBSTRING-SEARCH   THRU 9500-EXIT.
037400     IF LS-SRCH-WORD-FOUND
037500        MOVE 'Y'                     TO LS-FOUND-SW
037600     END-IF.
037700 2510-EXIT.
037800     EXIT.
037900*
038000*---------------------------------------------------------------*
038100* 2600  QUALITA' DELLA DESCRIZIONE (PER LUNGHEZZA)               *
038200*---------------------------------------------------------------*
038300 2600-SCORE-DESCRIPTION.
038400     EVALUATE TRUE
038500        WHEN LST-DESC-LEN > 500
038600           ADD 1.0                   TO LS-RAW-SCORE
038700        WHEN LST-DESC-LEN > 200
038800           ADD 0.5                   TO LS-RAW-SCORE
038900        WHEN OTHER
039000           CONTINUE
039100     END-EVALUATE.
039200 2600-EXIT.
039300     EXIT.
039400*
039500*---------------------------------------------------------------*
039600* 2700  NUMERO DI IMMAGINI                                      *
039700*---------------------------------------------------------------*
039800 2700-SCORE-IMAGES.
039900     EVALUATE TRUE
040000        WHEN LST-IMAGE-COUNT >= 5
040100           ADD 1.0                   TO LS-RAW-SCORE
040200        WHEN LST-IMAGE-COUNT >= 2
040300           ADD 0.5                   TO LS-RAW-SCORE
040400        WHEN OTHER
040500           CONTINUE
040600     END-EVALUATE.
040700 2700-EXIT.
040800     EXIT.
040900*
041000*---------------------------------------------------------------*
041100* 2800  STATO DELLO SCAFO (PRIMA REGOLA CHE CORRISPONDE VINCE)   *
041200*---------------------------------------------------------------*
041300 2800-SCORE-CONDITION.
041400     MOVE LST-CONDITION              TO LS-CONDITION-LOWER.
041500     INSPECT LS-CONDITION-LOWER CONVERTING
041600             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
041700          TO 'abcdefghijklmnopqrstuvwxyz'.
041800     MOVE LS-CONDITION-LOWER (1:20)   TO LS-SRCH-SOURCE (1:20).
041900     MOVE 20                         TO LS-SRCH-SOURCE-LEN.
042000
042100     MOVE SPACE                      TO LS-SRCH-WORD.
042200     MOVE 'new'                      TO LS-SRCH-WORD (1:3).
042300     PERFORM 9500-SUBSTRING-SEARCH   THRU 9500-EXIT.
042400     IF LS-SRCH-WORD-FOUND
042500        ADD 1.5                      TO LS-RAW-SCORE
042600        GO TO 2800-EXIT
042700     END-IF.
042800
042900     MOVE SPACE                      TO LS-SRCH-WORD.
043000     MOVE 'excellent'                TO LS-SRCH-WORD (1:9).
043100     PERFORM 9500-SUBSTRING-SEARCH   THRU 9500-EXIT.
043200     IF LS-SRCH-WORD-FOUND
043300        ADD 1.0                      TO LS-RAW-SCORE
043400        GO TO 2800-EXIT
043500     END-IF.
043600
043700     MOVE SPACE                      TO LS-SRCH-WORD.
043800     MOVE 'very good'                TO LS-SRCH-WORD (1:9).
043900     PERFORM 9500-SUBSTRING-SEARCH   THRU 9500-EXIT.
044000     IF LS-SRCH-WORD-FOUND
044100        ADD 1.0                      TO LS-RAW-SCORE
044200        GO TO 2800-EXIT
044300     END-IF.
044400
044500     MOVE SPACE                      TO LS-SRCH-WORD.
044600     MOVE 'good'                     TO LS-SRCH-WORD (1:4).
044700     PERFORM 9500-SUBSTRING-SEARCH   THRU 9500-EXIT.
044800     IF LS-SRCH-WORD-FOUND
044900        ADD 0.5                      TO LS-RAW-SCORE
045000     END-IF.
045100 2800-EXIT.
045200     EXIT.
045300*
045400*---------------------------------------------------------------*
045500* 3000  NORMALIZZAZIONE FINALE (BASE 12, TETTO 10.00)            *
045600*---------------------------------------------------------------*
045700 3000-NORMALIZE-SCORE.
045800     COMPUTE LS-FINAL-SCORE ROUNDED =
045900             (LS-RAW-SCORE / WK-NORMALIZE-BASE) * 10.
046000     IF LS-FINAL-SCORE > 10.00
046100        MOVE 10.00                   TO LS-FINAL-SCORE
046200     END-IF.
046300 3000-EXIT.
046400     EXIT.
046500*
046600*---------------------------------------------------------------*
046700* 4000  SCRITTURA CONSUNTIVO PER B47R01                         *
046800*---------------------------------------------------------------*
046900 4000-WRITE-RUN-STATS.
047000     SET STA-STEP-IS-SCORING         TO TRUE.
047100     MOVE LS-PROCESSED-COUNT         TO STA-COUNT-1.
047200     MOVE LS-SCORED-COUNT            TO STA-COUNT-2.
047300     MOVE ZERO                       TO STA-COUNT-3.
047400     WRITE RUN-STATS-REC.
047500 4000-EXIT.
047600     EXIT.
047700*
047800 9000-CLOSE-FILES.
047900     CLOSE LISTING-MASTER.
048000     CLOSE RUN-STATS.
048100 9000-EXIT.
048200     EXIT.
048300*
048400*---------------------------------------------------------------*
048500* 9500  RICERCA SOTTOSTRINGA GENERICA (ROUTINE COMUNE)           *
048600*        vero se LS-SRCH-WORD compare ovunque dentro i primi     *
048700*        LS-SRCH-SOURCE-LEN caratteri di LS-SRCH-SOURCE          *
048800*---------------------------------------------------------------*
048900 9500-SUBSTRING-SEARCH.
049000     MOVE 'N'                        TO LS-SRCH-FOUND-SW.
049100     PERFORM 9510-COMPUTE-WORD-LEN   THRU 9510-EXIT.
049200     IF LS-SRCH-WORD-LEN EQUAL ZERO
049300        GO TO 9500-EXIT
049400     END-IF.
049500     IF LS-SRCH-WORD-LEN > LS-SRCH-SOURCE-LEN
049600        GO TO 9500-EXIT
049700     END-IF.
049800     COMPUTE LS-SRCH-LAST-START =
049900             LS-SRCH-SOURCE-LEN - LS-SRCH-WORD-LEN + 1.
050000
050100     PERFORM 9520-TRY-ONE-START      THRU 9520-EXIT
050200        VARYING LS-SRCH-START FROM 1 BY 1
050300        UNTIL LS-SRCH-START > LS-SRCH-LAST-START
050400           OR LS-SRCH-WORD-FOUND.
050500 9500-EXIT.
050600     EXIT.
050700*
050800 9510-COMPUTE-WORD-LEN.
050900* lunghezza effettiva della parola cercata, al netto degli spazi
051000* finali di riempimento del campo a lunghezza fissa
051100     MOVE 15                         TO LS-SRCH-WORD-LEN.
051200     PERFORM 9511-TRIM-ONE-CHAR      THRU 9511-EXIT
051300        UNTIL LS-SRCH-WORD-LEN EQUAL ZERO
051400           OR LS-SRCH-WORD (LS-SRCH-WORD-LEN:1) NOT EQUAL SPACE.
051500 9510-EXIT.
051600     EXIT.
051700*
051800 9511-TRIM-ONE-CHAR.
051900     SUBTRACT 1                      FROM LS-SRCH-WORD-LEN.
052000 9511-EXIT.
052100     EXIT.
052200*
052300 9520-TRY-ONE-START.
052400     IF LS-SRCH-SOURCE (LS-SRCH-START:LS-SRCH-WORD-LEN) EQUAL
052500        LS-SRCH-WORD (1:LS-SRCH-WORD-LEN)
052600        MOVE 'Y'                     TO LS-SRCH-FOUND-SW
052700     END-IF.
052800 9520-EXIT.
052900     EXIT.
