000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     B47D02 RECURSIVE.
000400 AUTHOR.         C. VERARDI.
000500 INSTALLATION.   STUDIO ALAIMO E ASSOCIATI - SERVIZI EDP.
000600 DATE-WRITTEN.   02/14/17.
000700 DATE-COMPILED.
000800 SECURITY.       USO INTERNO - CLIENTE B47 (MAKLERPLATTFORM).
000900*----------------------------------------------------------------
001000* B47D02
001100* **++ routine ricorsiva per il calcolo del numero di caratteri
001200*      complessivamente appaiati fra due stringhe (titolo, o
001300*      marca+modello) secondo il metodo di Ratcliff/Obershelp:
001400*      si individua la piu' lunga sottostringa comune, poi si
001500*      ripete la ricerca separatamente sulla parte a sinistra e
001600*      sulla parte a destra del punto di appaiamento in entrambe
001700*      le stringhe, sommando quanto trovato ad ogni livello.
001800*      B47D01 divide poi il totale per (lenA+lenB)/2 per ottenere
001900*      il rapporto di similitudine del regolamento U3 regola 4.
002000*----------------------------------------------------------------
002100* STORIA VARIAZIONI
002200*   02/14/17 CVR RICHIESTA INIZIALE - RICERCA LCS A MATRICE       CH0001
002300*   02/21/17 CVR AGGIUNTA RICORSIONE SU TRONCONI SX/DX            CH0002
002400*   03/02/17 CVR CORRETTO CASO STRINGHE DI LUNGHEZZA ZERO         CH0003
002500*   03/09/17 CVR RSC-AREA IN LINKAGE, PROPAGATA SU CALL RICORSIVA CH0004
002600*----------------------------------------------------------------
002700 ENVIRONMENT DIVISION.
002800*
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.    IBM-370.
003100 OBJECT-COMPUTER.    IBM-370.
003200 SPECIAL-NAMES.
003300     CLASS ALPHA-CHAR IS 'A' THRU 'Z' 'a' THRU 'z'.
003400*
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700**
003800 DATA DIVISION.
003900*
004000 FILE SECTION.
004100*
004200 WORKING-STORAGE SECTION.
004300 77  WK-CALL-COUNT               PIC 9(07) COMP VALUE ZERO.
004400 01  WK-LITERALS.
004500     05  PGM-NAME                    PIC X(08) VALUE 'B47D02'.
004600     05  FILLER                      PIC X(05).
004700*
004800 LOCAL-STORAGE SECTION.
004900 01  LS-SCAN-AREA.
005000     05  LS-STR-A-CHAR OCCURS 100    PIC X(01).
005100     05  LS-STR-A-R REDEFINES LS-STR-A-CHAR.
005200         10  FILLER                  PIC X(100).
005300     05  LS-STR-B-CHAR OCCURS 100    PIC X(01).
005400     05  LS-STR-B-R REDEFINES LS-STR-B-CHAR.
005500         10  FILLER                  PIC X(100).
005600*
005700 01  LS-BEST-MATCH-AREA.
005800     05  LS-BEST-LEN                 PIC 9(03) COMP VALUE ZERO.
005900     05  LS-BEST-LEN-D REDEFINES LS-BEST-LEN
006000                                     PIC 9(03) COMP.
006100     05  LS-BEST-POS-A               PIC 9(03) COMP VALUE ZERO.
006200     05  LS-BEST-POS-B               PIC 9(03) COMP VALUE ZERO.
006300     05  FILLER                      PIC X(05).
006400*
006500 01  LS-SCAN-WORK.
006600     05  LS-IDX-A                    PIC 9(03) COMP.
006700     05  LS-IDX-B                    PIC 9(03) COMP.
006800     05  LS-RUN-LEN                  PIC 9(03) COMP.
006900     05  LS-MAX-RUN-A                PIC 9(03) COMP.
007000     05  LS-MAX-RUN-B                PIC 9(03) COMP.
007100     05  FILLER                      PIC X(05).
007200*
007300 01  LS-SPLIT-AREA.
007400     05  LS-LEFT-LEN-A               PIC 9(03) COMP.
007500     05  LS-LEFT-LEN-B               PIC 9(03) COMP.
007600     05  LS-RIGHT-LEN-A              PIC 9(03) COMP.
007700     05  LS-RIGHT-LEN-B              PIC 9(03) COMP.
007800     05  LS-RIGHT-START-A            PIC 9(03) COMP.
007900     05  LS-RIGHT-START-B            PIC 9(03) COMP.
008000     05  LS-SIDE-MATCHED             PIC 9(03) COMP.
008100     05  FILLER                      PIC X(05).
008200*
008300 COPY B47D02I REPLACING ==:X:== BY ==N==.
008400 COPY B47D02O REPLACING ==:X:== BY ==N==.
008500*
008600 LINKAGE SECTION.
008700 COPY B47D02I REPLACING ==:X:== BY ==C==.
008800 COPY B47D02O REPLACING ==:X:== BY ==C==.
008900 COPY B47MRSC.
009000*
009100 PROCEDURE DIVISION USING SIM-C-IN SIM-C-OUT RSC-AREA.
009200*
009300 0000-BEGIN.
009400     ADD 1                           TO WK-CALL-COUNT.
009500     MOVE ZERO                       TO SIM-C-MATCHED-LEN.
009600
009700     IF SIM-C-STR-A-LEN EQUAL ZERO OR SIM-C-STR-B-LEN EQUAL ZERO
009800        GOBACK
009900     END-IF.
010000
010100     MOVE SIM-C-STR-A                TO LS-STR-A-R.
010200     MOVE SIM-C-STR-B                TO LS-STR-B-R.
010300
010400     PERFORM 1000-FIND-LONGEST-RUN THRU 1000-EXIT.
010500
010600     IF LS-BEST-LEN EQUAL ZERO
010700        GOBACK
010800     END-IF.
010900
011000     MOVE LS-BEST-LEN                TO SIM-C-MATCHED-LEN.
011100
011200     PERFORM 2000-RECURSE-LEFT-SIDE THRU 2000-EXIT.
011300* se la CALL ricorsiva sul troncone sinistro ha sollevato una
011400* eccezione (RSC-RESULT alimentata da 4000-RECURSIVE-CALL) ci si
011500* ferma subito: il risultato gia' accumulato resta comunque valido
011600* per difetto, coerente con le altre componenti "non disponibili"
011700     IF RSC-RESULT NOT EQUAL ZERO
011800        GOBACK
011900     END-IF.
012000     ADD LS-SIDE-MATCHED             TO SIM-C-MATCHED-LEN.
012100
012200     PERFORM 3000-RECURSE-RIGHT-SIDE THRU 3000-EXIT.
012300     IF RSC-RESULT NOT EQUAL ZERO
012400        GOBACK
012500     END-IF.
012600     ADD LS-SIDE-MATCHED             TO SIM-C-MATCHED-LEN.
012700
012800     GOBACK.
012900*
013000*---------------------------------------------------------------*
013100* 1000  RICERCA DELLA PIU' LUNGA SOTTOSTRINGA COMUNE (A MATRICE) *
013200*---------------------------------------------------------------*
013300 1000-FIND-LONGEST-RUN.
013400     MOVE ZERO                       TO LS-BEST-LEN
013500                                         LS-BEST-POS-A
013600                                         LS-BEST-POS-B.
013700
013800     PERFORM 1100-SCAN-ROW THRU 1100-EXIT
013900        VARYING LS-IDX-A FROM 1 BY 1
014000        UNTIL LS-IDX-A > SIM-C-STR-A-LEN.
014100 1000-EXIT.
014200     EXIT.
014300*
014400 1100-SCAN-ROW.
014500     PERFORM 1200-SCAN-CELL THRU 1200-EXIT
014600        VARYING LS-IDX-B FROM 1 BY 1
014700        UNTIL LS-IDX-B > SIM-C-STR-B-LEN.
014800 1100-EXIT.
014900     EXIT.
015000*
015100 1200-SCAN-CELL.
015200     IF LS-STR-A-CHAR (LS-IDX-A) NOT EQUAL LS-STR-B-CHAR (LS-IDX-B)
015300        GO TO 1200-EXIT
015400     END-IF.
015500
015600     PERFORM 1300-EXTEND-RUN THRU 1300-EXIT.
015700
015800     IF LS-RUN-LEN > LS-BEST-LEN
015900        MOVE LS-RUN-LEN               TO LS-BEST-LEN
016000        COMPUTE LS-BEST-POS-A = LS-IDX-A - LS-RUN-LEN + 1
016100        COMPUTE LS-BEST-POS-B = LS-IDX-B - LS-RUN-LEN + 1
016200     END-IF.
016300 1200-EXIT.
016400     EXIT.
016500*
016600 1300-EXTEND-RUN.
016700* conta quanti caratteri corrispondono proseguendo in diagonale
016800* a partire dalla cella corrente (LS-IDX-A,LS-IDX-B)
016900     MOVE ZERO                        TO LS-RUN-LEN.
017000     MOVE LS-IDX-A                     TO LS-MAX-RUN-A.
017100     MOVE LS-IDX-B                     TO LS-MAX-RUN-B.
017200
017300     PERFORM 1310-EXTEND-ONE-CHAR THRU 1310-EXIT
017400        UNTIL LS-MAX-RUN-A > SIM-C-STR-A-LEN
017500           OR LS-MAX-RUN-B > SIM-C-STR-B-LEN
017600           OR LS-STR-A-CHAR (LS-MAX-RUN-A) NOT EQUAL
017700              LS-STR-B-CHAR (LS-MAX-RUN-B).
017800 1300-EXIT.
017900     EXIT.
018000*
018100 1310-EXTEND-ONE-CHAR.
018200     ADD 1                             TO LS-RUN-LEN.
018300     ADD 1                             TO LS-MAX-RUN-A.
018400     ADD 1                             TO LS-MAX-RUN-B.
018500 1310-EXIT.
018600     EXIT.
018700*
018800*---------------------------------------------------------------*
018900* 2000  RICORSIONE SUL TRONCONE A SINISTRA DEL MATCH             *
019000*---------------------------------------------------------------*
019100 2000-RECURSE-LEFT-SIDE.
019200     MOVE ZERO                        TO LS-SIDE-MATCHED.
019300     COMPUTE LS-LEFT-LEN-A = LS-BEST-POS-A - 1.
019400     COMPUTE LS-LEFT-LEN-B = LS-BEST-POS-B - 1.
019500
019600     IF LS-LEFT-LEN-A EQUAL ZERO OR LS-LEFT-LEN-B EQUAL ZERO
019700        GO TO 2000-EXIT
019800     END-IF.
019900
020000     MOVE SPACE                       TO SIM-N-STR-A.
020100     MOVE SIM-C-STR-A (1 : LS-LEFT-LEN-A) TO SIM-N-STR-A.
020200     MOVE LS-LEFT-LEN-A                TO SIM-N-STR-A-LEN.
020300     MOVE SPACE                       TO SIM-N-STR-B.
020400     MOVE SIM-C-STR-B (1 : LS-LEFT-LEN-B) TO SIM-N-STR-B.
020500     MOVE LS-LEFT-LEN-B                TO SIM-N-STR-B-LEN.
020600
020700     PERFORM 4000-RECURSIVE-CALL THRU 4000-EXIT.
020800     MOVE SIM-N-MATCHED-LEN            TO LS-SIDE-MATCHED.
020900 2000-EXIT.
021000     EXIT.
021100*
021200*---------------------------------------------------------------*
021300* 3000  RICORSIONE SUL TRONCONE A DESTRA DEL MATCH               *
021400*---------------------------------------------------------------*
021500 3000-RECURSE-RIGHT-SIDE.
021600     MOVE ZERO                        TO LS-SIDE-MATCHED.
021700     COMPUTE LS-RIGHT-START-A =
021800             LS-BEST-POS-A + LS-BEST-LEN.
021900     COMPUTE LS-RIGHT-START-B =
022000             LS-BEST-POS-B + LS-BEST-LEN.
022100     COMPUTE LS-RIGHT-LEN-A =
022200             SIM-C-STR-A-LEN - LS-RIGHT-START-A + 1.
022300     COMPUTE LS-RIGHT-LEN-B =
022400             SIM-C-STR-B-LEN - LS-RIGHT-START-B + 1.
022500
022600     IF LS-RIGHT-LEN-A EQUAL ZERO OR LS-RIGHT-LEN-B EQUAL ZERO
022700        GO TO 3000-EXIT
022800     END-IF.
022900     IF LS-RIGHT-START-A > SIM-C-STR-A-LEN
023000        OR LS-RIGHT-START-B > SIM-C-STR-B-LEN
023100        GO TO 3000-EXIT
023200     END-IF.
023300
023400     MOVE SPACE                       TO SIM-N-STR-A.
023500     MOVE SIM-C-STR-A (LS-RIGHT-START-A : LS-RIGHT-LEN-A)
023600                                       TO SIM-N-STR-A.
023700     MOVE LS-RIGHT-LEN-A               TO SIM-N-STR-A-LEN.
023800     MOVE SPACE                       TO SIM-N-STR-B.
023900     MOVE SIM-C-STR-B (LS-RIGHT-START-B : LS-RIGHT-LEN-B)
024000                                       TO SIM-N-STR-B.
024100     MOVE LS-RIGHT-LEN-B               TO SIM-N-STR-B-LEN.
024200
024300     PERFORM 4000-RECURSIVE-CALL THRU 4000-EXIT.
024400     MOVE SIM-N-MATCHED-LEN            TO LS-SIDE-MATCHED.
024500 3000-EXIT.
024600     EXIT.
024700*
024800*---------------------------------------------------------------*
024900* 4000  CALL RICORSIVA A SE STESSO                               *
025000*---------------------------------------------------------------*
025100 4000-RECURSIVE-CALL.
025200     MOVE ZERO                        TO SIM-N-MATCHED-LEN.
025300     CALL PGM-NAME USING SIM-N-IN SIM-N-OUT RSC-AREA
025400        ON EXCEPTION
025500           MOVE '4000-RECURSIVE-CALL'  TO RSC-POSITION
025600           MOVE 20                    TO RSC-RESULT
025700           STRING 'CALL a programma ' DELIMITED BY SIZE
025800                  PGM-NAME            DELIMITED BY SIZE
025900                  ' ha sollevato eccezione' DELIMITED BY SIZE
026000             INTO RSC-DESCRIPTION
026100     END-CALL.
026200 4000-EXIT.
026300     EXIT.
