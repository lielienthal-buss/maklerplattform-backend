000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     B47R01.
000400 AUTHOR.         B. ROTUNDO.
000500 INSTALLATION.   STUDIO ALAIMO E ASSOCIATI - SERVIZI EDP.
000600 DATE-WRITTEN.   05/09/17.
000700 DATE-COMPILED.
000800 SECURITY.       USO INTERNO - CLIENTE B47 (MAKLERPLATTFORM).
000900*----------------------------------------------------------------
001000* B47R01
001100* **++ ultimo passo del batch notturno: tabulato di riepilogo
001200*      dell'esecuzione. Rilegge il giornale di acquisizione per
001300*      la sezione piattaforme, i due record di consuntivo
001400*      lasciati da B47D01 (deduplica) e B47P01 (punteggio), e
001500*      infine il master per la sezione statistiche (totale
001600*      annunci, attivi, doppioni).
001700*----------------------------------------------------------------
001800* STORIA VARIAZIONI
001900*   05/09/17 BRT RICHIESTA INIZIALE - TABULATO SEZIONI FISSE      CH0001  
002000*   05/16/17 BRT AGGIUNTA SEZIONE STATISTICHE DA SCANSIONE MASTER CH0002  
002100*   05/23/17 BRT CAMBIATA INTESTAZIONE A TOP-OF-FORM SU STAMPANTE CH0003  
002200*   11/30/98 CVR VERIFICA Y2K - NESSUNA DATA STAMPATA SUL TABULAT CH0004  
002300*   11/30/98 CVR NESSUN IMPATTO - SOLO CONTATORI NUMERICI         CH0005
002400*   06/22/17 CVR AGGIUNTO CONTATORE SEZIONI STAMPATE (AUDIT)      CH0006
002500*   07/11/17 CVR CORRETTO RECORD CONTAINS MASTRO/LOG/STA (NON     CH0007
002600*            COMBACIAVANO CON LE 01 DEI COPY)                     CH0007
002700*----------------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.    IBM-370.
003100 OBJECT-COMPUTER.    IBM-370.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400*
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT LISTING-MASTER          ASSIGN TO LSTMAST
003800                                    ORGANIZATION IS INDEXED
003900                                    ACCESS MODE IS SEQUENTIAL
004000                                    RECORD KEY IS LST-ID
004100                                    FILE STATUS IS FS-MASTER.
004200     SELECT INGESTION-LOG           ASSIGN TO SCRLOG
004300                                    FILE STATUS IS FS-LOG.
004400     SELECT RUN-STATS               ASSIGN TO STARUN
004500                                    FILE STATUS IS FS-STATS.
004600     SELECT SUMMARY-REPORT          ASSIGN TO RIEPLOG
004700                                    FILE STATUS IS FS-REPORT.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100*
005200 FD  LISTING-MASTER
005300     LABEL RECORD IS STANDARD
005400     RECORD CONTAINS 702 CHARACTERS.
005500     COPY B47MLST.
005600*
005700 FD  INGESTION-LOG
005800     LABEL RECORD IS STANDARD
005900     RECORD CONTAINS 130 CHARACTERS.
006000 01  INGESTION-LOG-REC.
006100     COPY B47MLOG.
006200*
006300 FD  RUN-STATS
006400     LABEL RECORD IS STANDARD
006500     RECORD CONTAINS 33 CHARACTERS.
006600 01  RUN-STATS-REC.
006700     COPY B47MSTA.
006800*
006900 FD  SUMMARY-REPORT
007000     LABEL RECORD IS OMITTED
007100     RECORD CONTAINS 132 CHARACTERS.
007200 01  SUMMARY-REPORT-LINE             PIC X(132).
007300*
007400 WORKING-STORAGE SECTION.
007500 77  WK-SECTION-COUNT                PIC 9(01) COMP VALUE ZERO.
007600 01  WK-LITERALS.
007700     05  WK-RUN-TITLE                PIC X(40) VALUE
007800         'MAKLERPLATTFORM - TABULATO RIEPILOGO NOTTURNO'.
007900     05  FILLER                      PIC X(05).
008000*
008100* --- LINEA DI STAMPA GENERICA (INTESTAZIONE) -----------------------
008200 01  WK-HEADING-LINE.
008300     05  FILLER                      PIC X(10) VALUE SPACE.
008400     05  WK-H-TITLE                  PIC X(50).
008500     05  WK-H-TITLE-R REDEFINES WK-H-TITLE.
008600         10  WK-H-TITLE-WORD1         PIC X(25).
008700         10  WK-H-TITLE-WORD2         PIC X(25).
008800     05  FILLER                      PIC X(72) VALUE SPACE.
008900*
009000* --- LINEA DI STAMPA SEZIONE ACQUISIZIONE ---------------------------
009100 01  WK-INGESTION-LINE.
009200     05  FILLER                      PIC X(04) VALUE SPACE.
009300     05  WK-I-PLATFORM               PIC X(30).
009400     05  FILLER                      PIC X(02) VALUE SPACE.
009500     05  WK-I-STATUS                 PIC X(10).
009600     05  FILLER                      PIC X(02) VALUE SPACE.
009700     05  WK-I-COUNT                  PIC ZZZZ9.
009800     05  FILLER                      PIC X(79) VALUE SPACE.
009900*
010000* --- LINEA DI STAMPA SEZIONI CONTATORI (DEDUP/SCORING/STATS) -------
010100 01  WK-COUNTER-LINE.
010200     05  FILLER                      PIC X(04) VALUE SPACE.
010300     05  WK-C-LABEL                  PIC X(40).
010400     05  WK-C-VALUE                  PIC ZZ,ZZZ,ZZ9.
010500     05  WK-C-VALUE-R REDEFINES WK-C-VALUE.
010600         10  FILLER                  PIC X(09).
010700     05  FILLER                      PIC X(78) VALUE SPACE.
010800*
010900 01  WK-BLANK-LINE                   PIC X(132) VALUE SPACE.
011000*
011100 LOCAL-STORAGE SECTION.
011200 01  LS-STATISTICS-AREA.
011300     05  LS-TOTAL-LISTINGS           PIC 9(07) COMP VALUE ZERO.
011400     05  LS-ACTIVE-LISTINGS          PIC 9(07) COMP VALUE ZERO.
011500     05  LS-DUPLICATE-LISTINGS       PIC 9(07) COMP VALUE ZERO.
011600     05  FILLER                      PIC X(05).
011700*
011800 01  LS-DEDUP-TOTALS.
011900     05  LS-DEDUP-PROCESSED          PIC 9(07) COMP VALUE ZERO.
012000     05  LS-DEDUP-FOUND              PIC 9(07) COMP VALUE ZERO.
012100     05  LS-DEDUP-FOUND-R REDEFINES LS-DEDUP-FOUND
012200                                     PIC 9(07) COMP.
012300     05  LS-DEDUP-MARKED             PIC 9(07) COMP VALUE ZERO.
012400     05  FILLER                      PIC X(05).
012500*
012600 01  LS-SCORING-TOTALS.
012700     05  LS-SCORE-PROCESSED          PIC 9(07) COMP VALUE ZERO.
012800     05  LS-SCORE-SCORED             PIC 9(07) COMP VALUE ZERO.
012900     05  FILLER                      PIC X(05).
013000*
013100 01  LS-FILE-STATUSES.
013200     05  FS-MASTER                   PIC X(02).
013300         88  FS-MASTER-OK                  VALUE '00'.
013400         88  FS-MASTER-EOF                 VALUE '10'.
013500     05  FS-LOG                      PIC X(02).
013600         88  FS-LOG-OK                     VALUE '00'.
013700         88  FS-LOG-EOF                    VALUE '10'.
013800     05  FS-STATS                    PIC X(02).
013900         88  FS-STATS-OK                   VALUE '00'.
014000         88  FS-STATS-EOF                  VALUE '10'.
014100     05  FS-REPORT                   PIC X(02).
014200         88  FS-REPORT-OK                  VALUE '00'.
014300     05  FILLER                      PIC X(05).
014400*
014500 PROCEDURE DIVISION.
014600*
014700 0000-MAIN.
014800     PERFORM 0100-OPEN-FILES         THRU 0100-EXIT.
014900     PERFORM 1000-PRINT-HEADING      THRU 1000-EXIT.
015000     PERFORM 2000-PRINT-INGESTION-SECTION THRU 2000-EXIT.
015100     PERFORM 3000-PRINT-DEDUP-SECTION THRU 3000-EXIT.
015200     PERFORM 4000-PRINT-SCORING-SECTION THRU 4000-EXIT.
015300     PERFORM 5000-PRINT-STATISTICS-SECTION THRU 5000-EXIT.
015400     PERFORM 9000-CLOSE-FILES        THRU 9000-EXIT.
015500     GOBACK.
015600*
015700 0100-OPEN-FILES.
015800     OPEN INPUT LISTING-MASTER.
015900     OPEN INPUT INGESTION-LOG.
016000     OPEN INPUT RUN-STATS.
016100     OPEN OUTPUT SUMMARY-REPORT.
016200 0100-EXIT.
016300     EXIT.
016400*
016500*---------------------------------------------------------------*
016600* 1000  INTESTAZIONE DEL TABULATO                                *
016700*---------------------------------------------------------------*
016800 1000-PRINT-HEADING.
016900     ADD 1                           TO WK-SECTION-COUNT.
017000     MOVE SPACE                      TO WK-HEADING-LINE.
017100     MOVE WK-RUN-TITLE               TO WK-H-TITLE.
017200     WRITE SUMMARY-REPORT-LINE FROM WK-HEADING-LINE
017300        AFTER ADVANCING TOP-OF-FORM.
017400     WRITE SUMMARY-REPORT-LINE FROM WK-BLANK-LINE
017500        AFTER ADVANCING 1 LINE.
017600 1000-EXIT.
017700     EXIT.
017800*
017900*---------------------------------------------------------------*
018000* 2000  SEZIONE ACQUISIZIONE - UNA RIGA PER PIATTAFORMA          *
018100*---------------------------------------------------------------*
018200 2000-PRINT-INGESTION-SECTION.
018300     ADD 1                           TO WK-SECTION-COUNT.
018400     PERFORM 2010-PRINT-ONE-LOG-REC THRU 2010-EXIT
018500        UNTIL FS-LOG-EOF.
018600     WRITE SUMMARY-REPORT-LINE FROM WK-BLANK-LINE
018700        AFTER ADVANCING 1 LINE.
018800 2000-EXIT.
018900     EXIT.
019000*
019100 2010-PRINT-ONE-LOG-REC.
019200     READ INGESTION-LOG
019300        AT END
019400           SET FS-LOG-EOF          TO TRUE
019500        NOT AT END
019600           MOVE SPACE              TO WK-INGESTION-LINE
019700           MOVE LOG-PLATFORM       TO WK-I-PLATFORM
019800           MOVE LOG-STATUS         TO WK-I-STATUS
019900           MOVE LOG-COUNT          TO WK-I-COUNT
020000           WRITE SUMMARY-REPORT-LINE FROM WK-INGESTION-LINE
020100              AFTER ADVANCING 1 LINE
020200     END-READ.
020300 2010-EXIT.
020400     EXIT.
020500*
020600*---------------------------------------------------------------*
020700* 3000  SEZIONE DEDUPLICA (RECORD 'DD' DI B47MSTA)               *
020800*---------------------------------------------------------------*
020900 3000-PRINT-DEDUP-SECTION.
021000     ADD 1                           TO WK-SECTION-COUNT.
021100     PERFORM 3100-READ-ONE-STATS-REC THRU 3100-EXIT
021200        UNTIL FS-STATS-EOF OR STA-STEP-IS-DEDUP.
021300
021400     IF STA-STEP-IS-DEDUP
021500        MOVE STA-COUNT-1              TO LS-DEDUP-PROCESSED
021600        MOVE STA-COUNT-2              TO LS-DEDUP-FOUND
021700        MOVE STA-COUNT-3              TO LS-DEDUP-MARKED
021800     END-IF.
021900
022000     MOVE SPACE                       TO WK-COUNTER-LINE.
022100     MOVE 'ANNUNCI ESAMINATI (DEDUPLICA)' TO WK-C-LABEL.
022200     MOVE LS-DEDUP-PROCESSED           TO WK-C-VALUE.
022300     WRITE SUMMARY-REPORT-LINE FROM WK-COUNTER-LINE
022400        AFTER ADVANCING 1 LINE.
022500
022600     MOVE SPACE                       TO WK-COUNTER-LINE.
022700     MOVE 'DOPPIONI TROVATI'           TO WK-C-LABEL.
022800     MOVE LS-DEDUP-FOUND               TO WK-C-VALUE.
022900     WRITE SUMMARY-REPORT-LINE FROM WK-COUNTER-LINE
023000        AFTER ADVANCING 1 LINE.
023100
023200     MOVE SPACE                       TO WK-COUNTER-LINE.
023300     MOVE 'DOPPIONI MARCATI'           TO WK-C-LABEL.
023400     MOVE LS-DEDUP-MARKED              TO WK-C-VALUE.
023500     WRITE SUMMARY-REPORT-LINE FROM WK-COUNTER-LINE
023600        AFTER ADVANCING 1 LINE.
023700
023800     WRITE SUMMARY-REPORT-LINE FROM WK-BLANK-LINE
023900        AFTER ADVANCING 1 LINE.
024000 3000-EXIT.
024100     EXIT.
024200*
024300*---------------------------------------------------------------*
024400* 4000  SEZIONE PUNTEGGIO (RECORD 'SC' DI B47MSTA)               *
024500*---------------------------------------------------------------*
024600 4000-PRINT-SCORING-SECTION.
024700     ADD 1                           TO WK-SECTION-COUNT.
024800     PERFORM 3100-READ-ONE-STATS-REC THRU 3100-EXIT
024900        UNTIL FS-STATS-EOF OR STA-STEP-IS-SCORING.
025000
025100     IF STA-STEP-IS-SCORING
025200        MOVE STA-COUNT-1              TO LS-SCORE-PROCESSED
025300        MOVE STA-COUNT-2              TO LS-SCORE-SCORED
025400     END-IF.
025500
025600     MOVE SPACE                       TO WK-COUNTER-LINE.
025700     MOVE 'ANNUNCI ESAMINATI (PUNTEGGIO)' TO WK-C-LABEL.
025800     MOVE LS-SCORE-PROCESSED           TO WK-C-VALUE.
025900     WRITE SUMMARY-REPORT-LINE FROM WK-COUNTER-LINE
026000        AFTER ADVANCING 1 LINE.
026100
026200     MOVE SPACE                       TO WK-COUNTER-LINE.
026300     MOVE 'ANNUNCI PUNTEGGIATI'         TO WK-C-LABEL.
026400     MOVE LS-SCORE-SCORED              TO WK-C-VALUE.
026500     WRITE SUMMARY-REPORT-LINE FROM WK-COUNTER-LINE
026600        AFTER ADVANCING 1 LINE.
026700
026800     WRITE SUMMARY-REPORT-LINE FROM WK-BLANK-LINE
026900        AFTER ADVANCING 1 LINE.
027000 4000-EXIT.
027100     EXIT.
027200*
027300 3100-READ-ONE-STATS-REC.
027400     READ RUN-STATS
027500        AT END
027600           SET FS-STATS-EOF            TO TRUE
027700     END-READ.
027800 3100-EXIT.
027900     EXIT.
028000*
028100*---------------------------------------------------------------*
028200* 5000  SEZIONE STATISTICHE - SCANSIONE COMPLETA DEL MASTER      *
028300*---------------------------------------------------------------*
028400 5000-PRINT-STATISTICS-SECTION.
028500     ADD 1                           TO WK-SECTION-COUNT.
028600     PERFORM 5010-SCAN-ONE-MASTER-REC THRU 5010-EXIT
028700        UNTIL FS-MASTER-EOF.
028800
028900     MOVE SPACE                       TO WK-COUNTER-LINE.
029000     MOVE 'ANNUNCI TOTALI'             TO WK-C-LABEL.
029100     MOVE LS-TOTAL-LISTINGS            TO WK-C-VALUE.
029200     WRITE SUMMARY-REPORT-LINE FROM WK-COUNTER-LINE
029300        AFTER ADVANCING 1 LINE.
029400
029500     MOVE SPACE                       TO WK-COUNTER-LINE.
029600     MOVE 'ANNUNCI ATTIVI'             TO WK-C-LABEL.
029700     MOVE LS-ACTIVE-LISTINGS           TO WK-C-VALUE.
029800     WRITE SUMMARY-REPORT-LINE FROM WK-COUNTER-LINE
029900        AFTER ADVANCING 1 LINE.
030000
030100     MOVE SPACE                       TO WK-COUNTER-LINE.
030200     MOVE 'ANNUNCI DOPPIONE'           TO WK-C-LABEL.
030300     MOVE LS-DUPLICATE-LISTINGS        TO WK-C-VALUE.
030400     WRITE SUMMARY-REPORT-LINE FROM WK-COUNTER-LINE
030500        AFTER ADVANCING 1 LINE.
030600 5000-EXIT.
030700     EXIT.
030800*
030900 5010-SCAN-ONE-MASTER-REC.
031000     READ LISTING-MASTER
031100        AT END
031200           SET FS-MASTER-EOF        TO TRUE
031300        NOT AT END
031400           ADD 1                    TO LS-TOTAL-LISTINGS
031500           IF LST-IS-ACTIVE
031600              ADD 1                 TO LS-ACTIVE-LISTINGS
031700           ELSE
031800              ADD 1                 TO LS-DUPLICATE-LISTINGS
031900           END-IF
032000     END-READ.
032100 5010-EXIT.
032200     EXIT.
032300*
032400 9000-CLOSE-FILES.
032500     DISPLAY 'B47R01 - SEZIONI TABULATO STAMPATE: ' WK-SECTION-COUNT.
032600     CLOSE LISTING-MASTER.
032700     CLOSE INGESTION-LOG.
032800     CLOSE RUN-STATS.
032900     CLOSE SUMMARY-REPORT.
033000 9000-EXIT.
033100     EXIT.
