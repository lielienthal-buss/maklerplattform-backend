000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     B47D01.
000400 AUTHOR.         C. VERARDI.
000500 INSTALLATION.   STUDIO ALAIMO E ASSOCIATI - SERVIZI EDP.
000600 DATE-WRITTEN.   02/09/17.
000700 DATE-COMPILED.
000800 SECURITY.       USO INTERNO - CLIENTE B47 (MAKLERPLATTFORM).
000900*----------------------------------------------------------------
001000* B47D01
001100* **++ secondo passo del batch notturno: marcatura dei doppioni
001200*      fra annunci attivi sul master. Carica gli annunci non
001300*      ancora marcati doppione in tabella, confronta ogni coppia
001400*      secondo le tre regole del regolamento (HIN/MMSI uguali,
001500*      titolo normalizzato uguale, similarita' pesata >= 0.85),
001600*      forma i gruppi di duplicati e lascia attivo il solo primo
001700*      annunci di ciascun gruppo (ordine di caricamento = LST-ID).
001800*      La parte testuale della similarita' (sottostringa comune
001900*      piu' lunga, Ratcliff/Obershelp) e' demandata a B47D02.
002000*----------------------------------------------------------------
002100* STORIA VARIAZIONI
002200*   02/09/17 CVR RICHIESTA INIZIALE - CONFRONTO A MATRICE SU TAB. CH0001  
002300*   02/28/17 CVR AGGIUNTA NORMALIZZAZIONE TITOLO (MAIUSC/SPAZI)   CH0002  
002400*   03/14/17 CVR INTRODOTTA CALL A B47D02 PER SIMILITUDINE TESTO  CH0003  
002500*   04/11/17 CVR AGGIUNTO CALCOLO SIMILITUDINE ANNO/LUNGH./PREZZO CH0004  
002600*   05/02/17 CVR SCRITTURA RECORD DI CONSUNTIVO SU B47MSTA        CH0005  
002700*   11/30/98 CVR VERIFICA Y2K - CONFRONTO ANNI A 4 CIFRE OVUNQUE  CH0006
002800*   11/30/98 CVR NESSUN IMPATTO - LST-YEAR GIA' PIC 9(04)         CH0007
002900*   06/01/17 CVR NORMALIZZAZIONE ESTESA A PUNTEGG./PAROLE VUOTE   CH0008
003000*   06/15/17 CVR RSC-AREA SULLA CALL A B47D02, ESITO VERIFICATO   CH0009
003100*   07/11/17 CVR CORRETTO RECORD CONTAINS MASTRO/STA (NON         CH0010
003200*            COMBACIAVANO CON LE 01 DEI COPY)                     CH0010
003300*   07/18/17 CVR REGOLA 2 - AGGIUNTO CONTROLLO TITOLO VALORIZZATO  CH0011
003400*            (EVITAVA DOPPIONE FASULLO SU TITOLI ENTRAMBI VUOTI)  CH0011
003500*   07/25/17 CVR REGOLA 4 - ANCHE IL TITOLO SALTA PESO E PUNTEGGIO CH0012
003600*            A DATO MANCANTE, COME GLI ALTRI COMPONENTI           CH0012
003700*----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.    IBM-370.
004100 OBJECT-COMPUTER.    IBM-370.
004200 SPECIAL-NAMES.
004300     CLASS ALPHA-CHAR IS 'A' THRU 'Z' 'a' THRU 'z'.
004400     CLASS ALFANUM-CHAR IS 'A' THRU 'Z' '0' THRU '9'.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT LISTING-MASTER          ASSIGN TO LSTMAST
004900                                    ORGANIZATION IS INDEXED
005000                                    ACCESS MODE IS DYNAMIC
005100                                    RECORD KEY IS LST-ID
005200                                    FILE STATUS IS FS-MASTER.
005300     SELECT RUN-STATS               ASSIGN TO STARUN
005400                                    FILE STATUS IS FS-STATS.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900 FD  LISTING-MASTER
006000     LABEL RECORD IS STANDARD
006100     RECORD CONTAINS 702 CHARACTERS.
006200     COPY B47MLST.
006300*
006400 FD  RUN-STATS
006500     LABEL RECORD IS STANDARD
006600     RECORD CONTAINS 33 CHARACTERS.
006700 01  RUN-STATS-REC.
006800     COPY B47MSTA.
006900*
007000 WORKING-STORAGE SECTION.
007100 77  WK-ACTIVE-COUNT             PIC 9(04) COMP VALUE ZERO.
007200 01  WK-LITERALS.
007300     05  WK-PGM-B47D02               PIC X(08) VALUE 'B47D02'.
007400     05  WK-MAX-ACTIVE               PIC 9(04) COMP VALUE 2000.
007500     05  WK-SIMILARITY-THRESHOLD     PIC 9V9999 VALUE 0.8500.
007600     05  FILLER                      PIC X(05).
007700*
007800* --- PESI DI COMPOSIZIONE SIMILITUDINE (REGOLAMENTO U3 REGOLA 4) --
007900 01  WK-WEIGHTS.
008000     05  WK-WEIGHT-TITLE             PIC 9V99 VALUE 0.40.
008100     05  WK-WEIGHT-BRAND-MODEL       PIC 9V99 VALUE 0.30.
008200     05  WK-WEIGHT-YEAR              PIC 9V99 VALUE 0.10.
008300     05  WK-WEIGHT-LENGTH            PIC 9V99 VALUE 0.10.
008400     05  WK-WEIGHT-PRICE             PIC 9V99 VALUE 0.10.
008500     05  FILLER                      PIC X(05).
008600*
008700* --- PAROLE VUOTE ELIMINATE DALLA NORMALIZZAZIONE TITOLO (U3) ------
008800 01  WK-STOPWORD-TABLE-AREA.
008900     05  WK-STOPWORD-TB.
009000         10  FILLER   PIC X(04) VALUE 'THE '.
009100         10  FILLER   PIC X(04) VALUE 'A   '.
009200         10  FILLER   PIC X(04) VALUE 'AN  '.
009300         10  FILLER   PIC X(04) VALUE 'AND '.
009400         10  FILLER   PIC X(04) VALUE 'OR  '.
009500         10  FILLER   PIC X(04) VALUE 'BUT '.
009600         10  FILLER   PIC X(04) VALUE 'IN  '.
009700         10  FILLER   PIC X(04) VALUE 'ON  '.
009800         10  FILLER   PIC X(04) VALUE 'AT  '.
009900         10  FILLER   PIC X(04) VALUE 'TO  '.
010000         10  FILLER   PIC X(04) VALUE 'FOR '.
010100         10  FILLER   PIC X(04) VALUE 'OF  '.
010200         10  FILLER   PIC X(04) VALUE 'WITH'.
010300         10  FILLER   PIC X(04) VALUE 'BY  '.
010400     05  WK-STOPWORD-R REDEFINES WK-STOPWORD-TB.
010500         10  WK-STOPWORD  OCCURS 14 PIC X(04).
010600*
010700* --- TABELLA ANNUNCI ATTIVI IN MEMORIA -----------------------------
010800 01  WK-ACTIVE-TABLE-AREA.
010900     05  WK-ACTIVE-ENTRY OCCURS 1 TO 2000 TIMES
011000                         DEPENDING ON WK-ACTIVE-COUNT
011100                         INDEXED BY WK-AX WK-BX.
011200         10  WK-A-ID                 PIC 9(09).
011300         10  WK-A-TITLE-NORM         PIC X(100).
011400         10  WK-A-TITLE-LEN          PIC 9(03) COMP.
011500         10  WK-A-BRAND-MODEL        PIC X(60).
011600         10  WK-A-BM-LEN             PIC 9(03) COMP.
011700         10  WK-A-YEAR               PIC 9(04).
011800         10  WK-A-LENGTH             PIC 9(03)V99.
011900         10  WK-A-PRICE              PIC S9(09)V99.
012000         10  WK-A-HIN                PIC X(20).
012100         10  WK-A-MMSI               PIC X(09).
012200         10  WK-A-GROUP-NBR          PIC 9(04) COMP VALUE ZERO.
012300         10  WK-A-REWRITE-SW         PIC X(01) VALUE 'N'.
012400             88  WK-A-NEEDS-REWRITE        VALUE 'Y'.
012500         10  FILLER                  PIC X(05).
012600*
012700 LOCAL-STORAGE SECTION.
012800 01  LS-NORMALIZE-WORK.
012900     05  LS-NORM-SOURCE              PIC X(100).
013000     05  LS-NORM-SOURCE-R REDEFINES LS-NORM-SOURCE.
013100         10  LS-NORM-CHAR-IN OCCURS 100 PIC X(01).
013200     05  LS-NORM-TARGET              PIC X(100) VALUE SPACE.
013300     05  LS-NORM-TARGET-R REDEFINES LS-NORM-TARGET.
013400         10  LS-NORM-CHAR-OUT OCCURS 100 PIC X(01).
013500     05  LS-NORM-IN-IDX              PIC 9(03) COMP.
013600     05  LS-NORM-OUT-IDX             PIC 9(03) COMP.
013700     05  LS-NORM-LAST-WAS-SPACE-SW   PIC X(01).
013800         88  LS-NORM-LAST-WAS-SPACE       VALUE 'Y'.
013900     05  LS-NORM-COLLAPSED-LEN       PIC 9(03) COMP.
014000     05  FILLER                      PIC X(05).
014100*
014200* --- AREA DI LAVORO ELIMINAZIONE PAROLE VUOTE (U3) -----------------
014300 01  LS-STOPWORD-WORK.
014400     05  LS-WORD-START               PIC 9(03) COMP.
014500     05  LS-WORD-END                 PIC 9(03) COMP.
014600     05  LS-WORD-LEN                 PIC 9(03) COMP.
014700     05  LS-WORD-COPY-IDX            PIC 9(03) COMP.
014800     05  LS-WORD-TEXT                PIC X(30).
014900     05  LS-STOPWORD-IDX             PIC 9(02) COMP.
015000     05  LS-STOPWORD-FOUND-SW        PIC X(01).
015100         88  LS-IS-STOPWORD               VALUE 'Y'.
015200     05  FILLER                      PIC X(05).
015300*
015400 01  LS-COMPARE-WORK.
015500     05  LS-GROUP-NEXT-NBR           PIC 9(04) COMP VALUE ZERO.
015600     05  LS-SIMILARITY-SCORE         PIC 9V9999.
015700     05  LS-TITLE-SIM                PIC 9V9999.
015800     05  LS-BM-SIM                   PIC 9V9999.
015900     05  LS-YEAR-SIM                 PIC 9V9999.
016000     05  LS-LENGTH-SIM               PIC 9V9999.
016100     05  LS-PRICE-SIM                PIC 9V9999.
016200     05  LS-YEAR-DIFF                PIC 9(04) COMP.
016300     05  LS-LENGTH-DIFF              PIC 9(03)V99.
016400     05  LS-PRICE-DIFF               PIC S9(09)V99.
016500     05  LS-PRICE-DIFF-U REDEFINES LS-PRICE-DIFF
016600                                     PIC 9(09)V99.
016700     05  LS-RATIO-DEN                PIC 9(09)V9999.
016800     05  LS-WEIGHT-SUM               PIC 9V99.
016900     05  LS-WEIGHTED-SUM             PIC 9(03)V9999.
017000     05  LS-EXACT-MATCH-SW           PIC X(01).
017100         88  LS-IS-EXACT-MATCH            VALUE 'Y'.
017200     05  FILLER                      PIC X(05).
017300*
017400 01  LS-SIMILARITY-LINKAGE-COPY.
017500     COPY B47D02I REPLACING ==:X:== BY ==C==.
017600     COPY B47D02O REPLACING ==:X:== BY ==C==.
017700     COPY B47MRSC.
017800     05  FILLER                      PIC X(05).
017900*
018000 01  LS-COUNTERS.
018100     05  LS-DUP-COUNT                PIC 9(07) COMP VALUE ZERO.
018200     05  LS-GROUP-COUNT              PIC 9(07) COMP VALUE ZERO.
018300     05  FILLER                      PIC X(05).
018400*
018500 01  LS-FILE-STATUSES.
018600     05  FS-MASTER                   PIC X(02).
018700         88  FS-MASTER-OK                  VALUE '00' '02'.
018800         88  FS-MASTER-EOF                 VALUE '10'.
018900     05  FS-STATS                    PIC X(02).
019000     05  FILLER                      PIC X(05).
019100*
019200 PROCEDURE DIVISION.
019300*
019400 0000-MAIN.
019500     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
019600     PERFORM 1000-LOAD-ACTIVE-TABLE THRU 1000-EXIT.
019700     PERFORM 2000-COMPARE-ALL-PAIRS THRU 2000-EXIT.
019800     PERFORM 3000-REWRITE-MARKED-RECORDS THRU 3000-EXIT.
019900     PERFORM 4000-WRITE-RUN-STATS THRU 4000-EXIT.
020000     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
020100     GOBACK.
020200*
020300 0100-OPEN-FILES.
020400     OPEN I-O LISTING-MASTER.
020500     IF NOT FS-MASTER-OK
020600        DISPLAY 'B47D01 - ERRORE APERTURA LISTING-MASTER: '
020700                FS-MASTER
020800        MOVE 99                     TO RETURN-CODE
020900        GOBACK
021000     END-IF.
021100     OPEN EXTEND RUN-STATS.
021200 0100-EXIT.
021300     EXIT.
021400*
021500*---------------------------------------------------------------*
021600* 1000  CARICAMENTO ANNUNCI ATTIVI IN TABELLA                    *
021700*---------------------------------------------------------------*
021800 1000-LOAD-ACTIVE-TABLE.
021900     MOVE ZERO                       TO WK-ACTIVE-COUNT.
022000     MOVE LOW-VALUES                 TO LST-ID.
022100     START LISTING-MASTER KEY NOT LESS THAN LST-ID
022200        INVALID KEY
022300           SET FS-MASTER-EOF          TO TRUE
022400     END-START.
022500
022600     PERFORM 1010-SCAN-ONE-MASTER-REC THRU 1010-EXIT
022700        UNTIL FS-MASTER-EOF.
022800 1000-EXIT.
022900     EXIT.
023000*
023100 1010-SCAN-ONE-MASTER-REC.
023200     READ LISTING-MASTER NEXT RECORD
023300        AT END
023400           SET FS-MASTER-EOF       TO TRUE
023500        NOT AT END
023600           IF LST-IS-ACTIVE
023700              AND WK-ACTIVE-COUNT < WK-MAX-ACTIVE
023800              PERFORM 1100-ADD-ACTIVE-ENTRY
023900                 THRU 1100-EXIT
024000           END-IF
024100     END-READ.
024200 1010-EXIT.
024300     EXIT.
024400*
024500 1100-ADD-ACTIVE-ENTRY.
024600     ADD 1                           TO WK-ACTIVE-COUNT.
024700     SET WK-AX                       TO WK-ACTIVE-COUNT.
024800     MOVE LST-ID                     TO WK-A-ID (WK-AX).
024900     MOVE LST-YEAR                   TO WK-A-YEAR (WK-AX).
025000     MOVE LST-LENGTH                 TO WK-A-LENGTH (WK-AX).
025100     MOVE LST-PRICE                  TO WK-A-PRICE (WK-AX).
025200     MOVE LST-HIN                    TO WK-A-HIN (WK-AX).
025300     MOVE LST-MMSI                   TO WK-A-MMSI (WK-AX).
025400     MOVE ZERO                       TO WK-A-GROUP-NBR (WK-AX).
025500     MOVE 'N'                        TO WK-A-REWRITE-SW (WK-AX).
025600
025700     MOVE LST-TITLE                  TO LS-NORM-SOURCE.
025800     PERFORM 1200-NORMALIZE-TEXT THRU 1200-EXIT.
025900     MOVE LS-NORM-TARGET             TO WK-A-TITLE-NORM (WK-AX).
026000     MOVE LS-NORM-OUT-IDX            TO WK-A-TITLE-LEN (WK-AX).
026100
026200     STRING LST-BRAND DELIMITED BY SIZE
026300            LST-MODEL DELIMITED BY SIZE
026400       INTO LS-NORM-SOURCE.
026500     PERFORM 1200-NORMALIZE-TEXT THRU 1200-EXIT.
026600     MOVE LS-NORM-TARGET (1:60)       TO WK-A-BRAND-MODEL (WK-AX).
026700     IF LS-NORM-OUT-IDX > 60
026800        MOVE 60                      TO WK-A-BM-LEN (WK-AX)
026900     ELSE
027000        MOVE LS-NORM-OUT-IDX         TO WK-A-BM-LEN (WK-AX)
027100     END-IF.
027200 1100-EXIT.
027300     EXIT.
027400*
027500*---------------------------------------------------------------*
027600* 1200  NORMALIZZAZIONE TESTO (MAIUSCOLO, PUNTEGGIATURA A       *
027700*       SPAZIO, SPAZI COMPRESSI, PAROLE VUOTE ELIMINATE)        *
027800*---------------------------------------------------------------*
027900 1200-NORMALIZE-TEXT.
028000     INSPECT LS-NORM-SOURCE CONVERTING
028100             'abcdefghijklmnopqrstuvwxyz'
028200          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
028300     MOVE SPACE                      TO LS-NORM-TARGET.
028400     MOVE ZERO                       TO LS-NORM-OUT-IDX.
028500     MOVE 'Y'                        TO LS-NORM-LAST-WAS-SPACE-SW.
028600
028700     PERFORM 1210-COPY-ONE-CHAR THRU 1210-EXIT
028800        VARYING LS-NORM-IN-IDX FROM 1 BY 1
028900        UNTIL LS-NORM-IN-IDX > 100.
029000
029100     PERFORM 1220-REMOVE-STOP-WORDS THRU 1220-EXIT.
029200 1200-EXIT.
029300     EXIT.
029400*
029500* ogni carattere che non sia lettera o cifra (punteggiatura, segni
029600* di valuta, ecc.) viene trattato come uno spazio separatore, e
029700* gli spazi/separatori consecutivi vengono compressi in uno solo
029800 1210-COPY-ONE-CHAR.
029900     IF LS-NORM-CHAR-IN (LS-NORM-IN-IDX) IS ALFANUM-CHAR
030000        ADD 1                        TO LS-NORM-OUT-IDX
030100        MOVE LS-NORM-CHAR-IN (LS-NORM-IN-IDX) TO
030200             LS-NORM-CHAR-OUT (LS-NORM-OUT-IDX)
030300        MOVE 'N'                     TO LS-NORM-LAST-WAS-SPACE-SW
030400     ELSE
030500        IF NOT LS-NORM-LAST-WAS-SPACE
030600           ADD 1                     TO LS-NORM-OUT-IDX
030700           MOVE SPACE                TO
030800                LS-NORM-CHAR-OUT (LS-NORM-OUT-IDX)
030900           MOVE 'Y'                  TO
031000                LS-NORM-LAST-WAS-SPACE-SW
031100        END-IF
031200     END-IF.
031300 1210-EXIT.
031400     EXIT.
031500*
031600*---------------------------------------------------------------*
031700* 1220  ELIMINAZIONE PAROLE VUOTE (REGOLAMENTO U3 -              *
031800*       NORMALIZZAZIONE TESTO)                                  *
031900*---------------------------------------------------------------*
032000 1220-REMOVE-STOP-WORDS.
032100     MOVE LS-NORM-OUT-IDX            TO LS-NORM-COLLAPSED-LEN.
032200     MOVE LS-NORM-TARGET             TO LS-NORM-SOURCE.
032300     MOVE SPACE                      TO LS-NORM-TARGET.
032400     MOVE ZERO                       TO LS-NORM-OUT-IDX.
032500     IF LS-NORM-COLLAPSED-LEN EQUAL ZERO
032600        GO TO 1220-EXIT
032700     END-IF.
032800     MOVE 1                          TO LS-WORD-START.
032900     PERFORM 1230-PROCESS-ONE-WORD THRU 1230-EXIT
033000        UNTIL LS-WORD-START > LS-NORM-COLLAPSED-LEN.
033100 1220-EXIT.
033200     EXIT.
033300*
033400 1230-PROCESS-ONE-WORD.
033500* individua l'estremo destro della parola corrente (il primo
033600* spazio dopo l'inizio, o la fine della stringa)
033700     MOVE LS-WORD-START              TO LS-WORD-END.
033800     PERFORM 1231-ADVANCE-WORD-END THRU 1231-EXIT
033900        UNTIL LS-WORD-END > LS-NORM-COLLAPSED-LEN
034000           OR LS-NORM-CHAR-IN (LS-WORD-END) EQUAL SPACE.
034100
034200     COMPUTE LS-WORD-LEN = LS-WORD-END - LS-WORD-START.
034300     MOVE SPACE                      TO LS-WORD-TEXT.
034400     IF LS-WORD-LEN > ZERO
034500        MOVE LS-NORM-SOURCE (LS-WORD-START : LS-WORD-LEN)
034600                                     TO LS-WORD-TEXT
034700        PERFORM 1240-CHECK-STOPWORD THRU 1240-EXIT
034800        IF NOT LS-IS-STOPWORD
034900           PERFORM 1250-APPEND-WORD  THRU 1250-EXIT
035000        END-IF
035100     END-IF.
035200
035300     MOVE LS-WORD-END                TO LS-WORD-START.
035400     ADD 1                           TO LS-WORD-START.
035500 1230-EXIT.
035600     EXIT.
035700*
035800 1231-ADVANCE-WORD-END.
035900     ADD 1                           TO LS-WORD-END.
036000 1231-EXIT.
036100     EXIT.
036200*
036300 1240-CHECK-STOPWORD.
036400     MOVE 'N'                        TO LS-STOPWORD-FOUND-SW.
036500     PERFORM 1241-COMPARE-ONE-STOPWORD THRU 1241-EXIT
036600        VARYING LS-STOPWORD-IDX FROM 1 BY 1
036700        UNTIL LS-STOPWORD-IDX > 14
036800           OR LS-IS-STOPWORD.
036900 1240-EXIT.
037000     EXIT.
037100*
037200 1241-COMPARE-ONE-STOPWORD.
037300     IF LS-WORD-TEXT EQUAL WK-STOPWORD (LS-STOPWORD-IDX)
037400        MOVE 'Y'                     TO LS-STOPWORD-FOUND-SW
037500     END-IF.
037600 1241-EXIT.
037700     EXIT.
037800*
037900* antepone uno spazio separatore se non e' la prima parola
038000* conservata nella stringa finale
038100 1250-APPEND-WORD.
038200     IF LS-NORM-OUT-IDX NOT EQUAL ZERO
038300        ADD 1                        TO LS-NORM-OUT-IDX
038400        MOVE SPACE                   TO
038500             LS-NORM-CHAR-OUT (LS-NORM-OUT-IDX)
038600     END-IF.
038700     PERFORM 1251-COPY-WORD-CHAR THRU 1251-EXIT
038800        VARYING LS-WORD-COPY-IDX FROM 1 BY 1
038900        UNTIL LS-WORD-COPY-IDX > LS-WORD-LEN.
039000 1250-EXIT.
039100     EXIT.
039200*
039300 1251-COPY-WORD-CHAR.
039400     ADD 1                           TO LS-NORM-OUT-IDX.
039500     MOVE LS-WORD-TEXT (LS-WORD-COPY-IDX : 1)
039600                                     TO LS-NORM-CHAR-OUT (LS-NORM-OUT-IDX).
039700 1251-EXIT.
039800     EXIT.
039900*
040000*---------------------------------------------------------------*
040100* 2000  CONFRONTO A MATRICE DI TUTTE LE COPPIE ATTIVE            *
040200*---------------------------------------------------------------*
040300 2000-COMPARE-ALL-PAIRS.
040400     IF WK-ACTIVE-COUNT < 2
040500        GO TO 2000-EXIT
040600     END-IF.
040700
040800     PERFORM 2100-COMPARE-OUTER-ROW THRU 2100-EXIT
040900        VARYING WK-AX FROM 1 BY 1
041000        UNTIL WK-AX > WK-ACTIVE-COUNT.
041100 2000-EXIT.
041200     EXIT.
041300*
041400 2100-COMPARE-OUTER-ROW.
041500     IF WK-A-GROUP-NBR (WK-AX) NOT EQUAL ZERO
041600        GO TO 2100-EXIT
041700     END-IF.
041800     IF WK-AX = WK-ACTIVE-COUNT
041900        GO TO 2100-EXIT
042000     END-IF.
042100
042200     SET WK-BX TO WK-AX.
042300     SET WK-BX UP BY 1.
042400     PERFORM 2200-COMPARE-INNER-ROW THRU 2200-EXIT
042500        VARYING WK-BX FROM WK-BX BY 1
042600        UNTIL WK-BX > WK-ACTIVE-COUNT.
042700 2100-EXIT.
042800     EXIT.
042900*
043000 2200-COMPARE-INNER-ROW.
043100     IF WK-A-GROUP-NBR (WK-BX) NOT EQUAL ZERO
043200        GO TO 2200-EXIT
043300     END-IF.
043400
043500     PERFORM 2300-EVALUATE-PAIR THRU 2300-EXIT.
043600
043700     IF LS-IS-EXACT-MATCH
043800        OR LS-SIMILARITY-SCORE NOT LESS THAN
043900           WK-SIMILARITY-THRESHOLD
044000        PERFORM 2400-MARK-PAIR-DUPLICATE THRU 2400-EXIT
044100     END-IF.
044200 2200-EXIT.
044300     EXIT.
044400*
044500*---------------------------------------------------------------*
044600* 2300  REGOLE DI DUPLICAZIONE (U3 REGOLE 1-3) E DELEGA A B47D02 *
044700*---------------------------------------------------------------*
044800 2300-EVALUATE-PAIR.
044900     MOVE 'N'                        TO LS-EXACT-MATCH-SW.
045000     MOVE ZERO                       TO LS-SIMILARITY-SCORE.
045100
045200* REGOLA 1 - HIN o MMSI uguali e non spazi
045300     IF WK-A-HIN (WK-AX) NOT EQUAL SPACE
045400        AND WK-A-HIN (WK-AX) EQUAL WK-A-HIN (WK-BX)
045500        MOVE 'Y'                     TO LS-EXACT-MATCH-SW
045600        GO TO 2300-EXIT
045700     END-IF.
045800     IF WK-A-MMSI (WK-AX) NOT EQUAL SPACE
045900        AND WK-A-MMSI (WK-AX) EQUAL WK-A-MMSI (WK-BX)
046000        MOVE 'Y'                     TO LS-EXACT-MATCH-SW
046100        GO TO 2300-EXIT
046200     END-IF.
046300
046400* REGOLA 2 - titolo normalizzato identico e non vuoto (un titolo
046500* assente, o ridotto a soli spazi dall'eliminazione delle parole
046600* vuote, non deve far scattare un doppione fasullo per difetto)
046700     IF WK-A-TITLE-NORM (WK-AX) NOT EQUAL SPACE
046800        AND WK-A-TITLE-NORM (WK-AX) EQUAL WK-A-TITLE-NORM (WK-BX)
046900        MOVE 'Y'                     TO LS-EXACT-MATCH-SW
047000        GO TO 2300-EXIT
047100     END-IF.
047200
047300* REGOLA 3 - similitudine pesata (testo via B47D02, numeri qui);
047400* un componente e la sua quota di peso si saltano quando il dato
047500* non e' disponibile su uno dei due lati del confronto
047600     MOVE ZERO                       TO LS-WEIGHT-SUM
047700                                         LS-WEIGHTED-SUM.
047800
047900* il titolo, come marca/modello/anno/lunghezza/prezzo, salta il suo
048000* componente (peso compreso) quando manca il dato su un lato
048100     IF WK-A-TITLE-NORM (WK-AX) NOT EQUAL SPACE
048200        AND WK-A-TITLE-NORM (WK-BX) NOT EQUAL SPACE
048300        MOVE WK-A-TITLE-NORM (WK-AX) TO SIM-C-STR-A
048400        MOVE WK-A-TITLE-LEN (WK-AX)  TO SIM-C-STR-A-LEN
048500        MOVE WK-A-TITLE-NORM (WK-BX) TO SIM-C-STR-B
048600        MOVE WK-A-TITLE-LEN (WK-BX)  TO SIM-C-STR-B-LEN
048700        MOVE ZERO                    TO RSC-RESULT
048800        MOVE SPACE                   TO RSC-POSITION RSC-DESCRIPTION
048900        CALL WK-PGM-B47D02 USING SIM-C-IN SIM-C-OUT RSC-AREA
049000        IF RSC-RESULT NOT EQUAL ZERO
049100           DISPLAY 'B47D01 - ERRORE CALL B47D02: ' RSC-DESCRIPTION
049200        END-IF
049300        PERFORM 2310-RATIO-FROM-MATCH THRU 2310-EXIT
049400        MOVE LS-SIMILARITY-SCORE     TO LS-TITLE-SIM
049500        ADD WK-WEIGHT-TITLE          TO LS-WEIGHT-SUM
049600        COMPUTE LS-WEIGHTED-SUM =
049700                LS-WEIGHTED-SUM + (LS-TITLE-SIM * WK-WEIGHT-TITLE)
049800     END-IF.
049900
050000     IF WK-A-BM-LEN (WK-AX) NOT EQUAL ZERO
050100        AND WK-A-BM-LEN (WK-BX) NOT EQUAL ZERO
050200        MOVE WK-A-BRAND-MODEL (WK-AX) TO SIM-C-STR-A
050300        MOVE WK-A-BM-LEN (WK-AX)      TO SIM-C-STR-A-LEN
050400        MOVE WK-A-BRAND-MODEL (WK-BX) TO SIM-C-STR-B
050500        MOVE WK-A-BM-LEN (WK-BX)      TO SIM-C-STR-B-LEN
050600        MOVE ZERO                     TO RSC-RESULT
050700        MOVE SPACE                    TO RSC-POSITION RSC-DESCRIPTION
050800        CALL WK-PGM-B47D02 USING SIM-C-IN SIM-C-OUT RSC-AREA
050900        IF RSC-RESULT NOT EQUAL ZERO
051000           DISPLAY 'B47D01 - ERRORE CALL B47D02: ' RSC-DESCRIPTION
051100        END-IF
051200        PERFORM 2310-RATIO-FROM-MATCH THRU 2310-EXIT
051300        MOVE LS-SIMILARITY-SCORE      TO LS-BM-SIM
051400        ADD WK-WEIGHT-BRAND-MODEL     TO LS-WEIGHT-SUM
051500        COMPUTE LS-WEIGHTED-SUM = LS-WEIGHTED-SUM +
051600                (LS-BM-SIM * WK-WEIGHT-BRAND-MODEL)
051700     END-IF.
051800
051900     PERFORM 2320-NUMERIC-SIMILARITIES THRU 2320-EXIT.
052000
052100     IF LS-WEIGHT-SUM EQUAL ZERO
052200        MOVE ZERO                    TO LS-SIMILARITY-SCORE
052300     ELSE
052400        COMPUTE LS-SIMILARITY-SCORE ROUNDED =
052500                LS-WEIGHTED-SUM / LS-WEIGHT-SUM
052600     END-IF.
052700 2300-EXIT.
052800     EXIT.
052900*
053000 2310-RATIO-FROM-MATCH.
053100* rapporto di Ratcliff/Obershelp: 2*M / (lenA+lenB)
053200     MOVE ZERO                       TO LS-SIMILARITY-SCORE.
053300     IF SIM-C-STR-A-LEN EQUAL ZERO AND SIM-C-STR-B-LEN EQUAL ZERO
053400        MOVE 1.0000                  TO LS-SIMILARITY-SCORE
053500        GO TO 2310-EXIT
053600     END-IF.
053700     IF SIM-C-STR-A-LEN EQUAL ZERO OR SIM-C-STR-B-LEN EQUAL ZERO
053800        GO TO 2310-EXIT
053900     END-IF.
054000     COMPUTE LS-SIMILARITY-SCORE ROUNDED =
054100             (2 * SIM-C-MATCHED-LEN) /
054200             (SIM-C-STR-A-LEN + SIM-C-STR-B-LEN).
054300 2310-EXIT.
054400     EXIT.
054500*
054600 2320-NUMERIC-SIMILARITIES.
054700* anno - salta la componente se l'anno manca su un lato
054800     IF WK-A-YEAR (WK-AX) NOT EQUAL ZERO
054900        AND WK-A-YEAR (WK-BX) NOT EQUAL ZERO
055000        IF WK-A-YEAR (WK-AX) EQUAL WK-A-YEAR (WK-BX)
055100           MOVE 1.0000               TO LS-YEAR-SIM
055200        ELSE
055300           IF WK-A-YEAR (WK-AX) > WK-A-YEAR (WK-BX)
055400              COMPUTE LS-YEAR-DIFF =
055500                      WK-A-YEAR (WK-AX) - WK-A-YEAR (WK-BX)
055600           ELSE
055700              COMPUTE LS-YEAR-DIFF =
055800                      WK-A-YEAR (WK-BX) - WK-A-YEAR (WK-AX)
055900           END-IF
056000           COMPUTE LS-YEAR-SIM ROUNDED = 1 - (LS-YEAR-DIFF / 5)
056100           IF LS-YEAR-SIM < ZERO
056200              MOVE ZERO              TO LS-YEAR-SIM
056300           END-IF
056400        END-IF
056500        ADD WK-WEIGHT-YEAR           TO LS-WEIGHT-SUM
056600        COMPUTE LS-WEIGHTED-SUM = LS-WEIGHTED-SUM +
056700                (LS-YEAR-SIM * WK-WEIGHT-YEAR)
056800     END-IF.
056900
057000* lunghezza - salta la componente se la lunghezza manca su un lato
057100     IF WK-A-LENGTH (WK-AX) NOT EQUAL ZERO
057200        AND WK-A-LENGTH (WK-BX) NOT EQUAL ZERO
057300        IF WK-A-LENGTH (WK-AX) > WK-A-LENGTH (WK-BX)
057400           COMPUTE LS-LENGTH-DIFF =
057500                   WK-A-LENGTH (WK-AX) - WK-A-LENGTH (WK-BX)
057600        ELSE
057700           COMPUTE LS-LENGTH-DIFF =
057800                   WK-A-LENGTH (WK-BX) - WK-A-LENGTH (WK-AX)
057900        END-IF
058000        IF LS-LENGTH-DIFF < 0.50
058100           MOVE 1.0000               TO LS-LENGTH-SIM
058200        ELSE
058300           COMPUTE LS-LENGTH-SIM ROUNDED =
058400                   1 - (LS-LENGTH-DIFF / 5)
058500           IF LS-LENGTH-SIM < ZERO
058600              MOVE ZERO              TO LS-LENGTH-SIM
058700           END-IF
058800        END-IF
058900        ADD WK-WEIGHT-LENGTH         TO LS-WEIGHT-SUM
059000        COMPUTE LS-WEIGHTED-SUM = LS-WEIGHTED-SUM +
059100                (LS-LENGTH-SIM * WK-WEIGHT-LENGTH)
059200     END-IF.
059300
059400* prezzo - salta la componente se il prezzo manca su un lato
059500     IF WK-A-PRICE (WK-AX) NOT EQUAL ZERO
059600        AND WK-A-PRICE (WK-BX) NOT EQUAL ZERO
059700        IF WK-A-PRICE (WK-AX) > WK-A-PRICE (WK-BX)
059800           COMPUTE LS-PRICE-DIFF =
059900                   WK-A-PRICE (WK-AX) - WK-A-PRICE (WK-BX)
060000           MOVE WK-A-PRICE (WK-AX)   TO LS-RATIO-DEN
060100        ELSE
060200           COMPUTE LS-PRICE-DIFF =
060300                   WK-A-PRICE (WK-BX) - WK-A-PRICE (WK-AX)
060400           MOVE WK-A-PRICE (WK-BX)   TO LS-RATIO-DEN
060500        END-IF
060600        COMPUTE LS-PRICE-SIM ROUNDED =
060700                1 - (LS-PRICE-DIFF / LS-RATIO-DEN)
060800        IF LS-PRICE-SIM < ZERO
060900           MOVE ZERO                 TO LS-PRICE-SIM
061000        END-IF
061100        ADD WK-WEIGHT-PRICE          TO LS-WEIGHT-SUM
061200        COMPUTE LS-WEIGHTED-SUM = LS-WEIGHTED-SUM +
061300                (LS-PRICE-SIM * WK-WEIGHT-PRICE)
061400     END-IF.
061500 2320-EXIT.
061600     EXIT.
061700*
061800 2400-MARK-PAIR-DUPLICATE.
061900     IF WK-A-GROUP-NBR (WK-AX) EQUAL ZERO
062000        ADD 1                        TO LS-GROUP-NEXT-NBR
062100        MOVE LS-GROUP-NEXT-NBR       TO WK-A-GROUP-NBR (WK-AX)
062200        ADD 1                        TO LS-GROUP-COUNT
062300     END-IF.
062400     MOVE WK-A-GROUP-NBR (WK-AX)     TO WK-A-GROUP-NBR (WK-BX).
062500     MOVE 'Y'                        TO WK-A-REWRITE-SW (WK-BX).
062600     ADD 1                           TO LS-DUP-COUNT.
062700 2400-EXIT.
062800     EXIT.
062900*
063000*---------------------------------------------------------------*
063100* 3000  RISCRITTURA SUL MASTER DEGLI ANNUNCI MARCATI DOPPIONE    *
063200*---------------------------------------------------------------*
063300 3000-REWRITE-MARKED-RECORDS.
063400     PERFORM 3100-REWRITE-ONE-ENTRY THRU 3100-EXIT
063500        VARYING WK-AX FROM 1 BY 1
063600        UNTIL WK-AX > WK-ACTIVE-COUNT.
063700 3000-EXIT.
063800     EXIT.
063900*
064000 3100-REWRITE-ONE-ENTRY.
064100     IF NOT WK-A-NEEDS-REWRITE (WK-AX)
064200        GO TO 3100-EXIT
064300     END-IF.
064400     MOVE WK-A-ID (WK-AX)            TO LST-ID.
064500     READ LISTING-MASTER
064600        INVALID KEY
064700           DISPLAY 'B47D01 - CHIAVE NON TROVATA IN RISCRITTURA'
064800           GO TO 3100-EXIT
064900     END-READ.
065000     SET LST-IS-DUPLICATE            TO TRUE.
065100     REWRITE LST-MASTER-REC
065200        INVALID KEY
065300           DISPLAY 'B47D01 - ERRORE REWRITE MASTER: ' FS-MASTER
065400     END-REWRITE.
065500 3100-EXIT.
065600     EXIT.
065700*
065800*---------------------------------------------------------------*
065900* 4000  SCRITTURA CONSUNTIVO PER B47R01                         *
066000*---------------------------------------------------------------*
066100 4000-WRITE-RUN-STATS.
066200* STA-COUNT-1 = annunci attivi esaminati (processed)
066300* STA-COUNT-2 = doppioni trovati (somma dimensione gruppo - 1)
066400* STA-COUNT-3 = doppioni marcati (stesso numero, per costruzione)
066500     SET STA-STEP-IS-DEDUP           TO TRUE.
066600     MOVE WK-ACTIVE-COUNT            TO STA-COUNT-1.
066700     MOVE LS-DUP-COUNT               TO STA-COUNT-2.
066800     MOVE LS-DUP-COUNT               TO STA-COUNT-3.
066900     WRITE RUN-STATS-REC.
067000 4000-EXIT.
067100     EXIT.
067200*
067300 9000-CLOSE-FILES.
067400     CLOSE LISTING-MASTER.
067500     CLOSE RUN-STATS.
067600 9000-EXIT.
067700     EXIT.
