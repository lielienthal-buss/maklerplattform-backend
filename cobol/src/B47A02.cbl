000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     B47A02.
000400 AUTHOR.         C. VERARDI.
000500 INSTALLATION.   STUDIO ALAIMO E ASSOCIATI - SERVIZI EDP.
000600 DATE-WRITTEN.   05/18/15.
000700 DATE-COMPILED.
000800 SECURITY.       USO INTERNO - CLIENTE B47 (MAKLERPLATTFORM).
000900*----------------------------------------------------------------
001000* B47A02
001100* **++ routine di estrazione campi da testo grezzo per il batch
001200*      di acquisizione annunci imbarcazioni (CALLata da B47A01
001300*      una volta per ciascun campo prezzo/anno/lunghezza da
001400*      interpretare). Non ricorsiva - confronta con B47D02 che
001500*      invece richiama se stessa.
001600*----------------------------------------------------------------
001700* STORIA VARIAZIONI
001800*   05/18/15 BRT RICHIESTA INIZIALE - ESTRAZIONE PREZZO E ANNO    CH0001  
001900*   06/02/15 BRT AGGIUNTA ESTRAZIONE LUNGHEZZA SCAFO (PIEDI/MT)   CH0002  
002000*   09/11/15 BRT CORRETTO LIMITE ANNO PLAUSIBILE (1950-ANNO+1)    CH0003  
002100*   02/29/96 CVR RIUSATA PER CLIENTE B47 - NOME PROGR. INVARIATO  CH0004  
002200*   11/30/98 CVR VERIFICA Y2K - ANNO CORRENTE A 4 CIFRE DA CALLER CH0005  
002300*   11/30/98 CVR NESSUN IMPATTO - PAR-CURRENT-YEAR GIA' A 4 CIFRE CH0006  
002400*   03/14/01 CVR RIPULITI SPAZI RESIDUI IN CODA AL TOKEN NUMERICO CH0007
002500*   06/22/17 CVR AGGIUNTO CONTATORE DIAGNOSTICO CHIAMATE           CH0008
002600*----------------------------------------------------------------
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER.    IBM-370.
003000 OBJECT-COMPUTER.    IBM-370.
003100 SPECIAL-NAMES.
003200     CLASS DIGIT-CHAR   IS '0' THRU '9'
003300     CLASS SEP-CHAR     IS '.' ','.
003400*
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700**
003800 DATA DIVISION.
003900*
004000 FILE SECTION.
004100*
004200 WORKING-STORAGE SECTION.
004300 77  WK-CALL-COUNT           PIC 9(07) COMP VALUE ZERO.
004400 01  WK-LITERALS.
004500     05  WK-DOLLAR-SIGN          PIC X(01) VALUE '$'.
004600     05  WK-POUND-SIGN           PIC X(01) VALUE '£'.
004700     05  WK-USD                  PIC X(03) VALUE 'USD'.
004800     05  WK-GBP                  PIC X(03) VALUE 'GBP'.
004900     05  WK-EUR                  PIC X(03) VALUE 'EUR'.
005000     05  WK-FEET-TO-METERS       PIC 9V9999 VALUE 0.3048.
005100     05  FILLER                  PIC X(05).
005200*
005300 LOCAL-STORAGE SECTION.
005400 01  LS-SCAN-AREA.
005500     05  LS-TEXT                 PIC X(60).
005600     05  LS-TEXT-R REDEFINES LS-TEXT.
005700         10  LS-TEXT-CHAR        OCCURS 60 PIC X(01).
005800     05  LS-TEXT-LEN             PIC 9(02) COMP.
005900     05  LS-SCAN-IDX             PIC 9(02) COMP.
006000     05  LS-TOKEN-START          PIC 9(02) COMP.
006100     05  LS-TOKEN-END            PIC 9(02) COMP.
006200     05  LS-FOUND-SW             PIC X(01) VALUE 'N'.
006300         88  LS-TOKEN-FOUND            VALUE 'Y'.
006400     05  LS-STOP-SW              PIC X(01) VALUE 'N'.
006500         88  LS-SCAN-STOP              VALUE 'Y'.
006600     05  FILLER                  PIC X(05).
006700*
006800 01  LS-PRICE-WORK.
006900     05  LS-INT-PART             PIC 9(09) COMP VALUE ZERO.
007000     05  LS-FRAC-PART            PIC 9(02) COMP VALUE ZERO.
007100     05  LS-FRAC-DIGITS-SEEN     PIC 9(01) COMP VALUE ZERO.
007200     05  LS-SEEN-DOT-SW          PIC X(01) VALUE 'N'.
007300         88  LS-SEEN-DOT               VALUE 'Y'.
007400     05  LS-SEEN-ANY-DIGIT-SW    PIC X(01) VALUE 'N'.
007500         88  LS-SEEN-ANY-DIGIT         VALUE 'Y'.
007600     05  LS-DIGIT-VALUE          PIC 9(01).
007700     05  FILLER                  PIC X(05).
007800*
007900 01  LS-YEAR-WORK.
008000     05  LS-YEAR-CANDIDATE       PIC 9(04) COMP VALUE ZERO.
008100     05  LS-YEAR-CANDIDATE-X     PIC X(04).
008200     05  LS-YEAR-CANDIDATE-R REDEFINES LS-YEAR-CANDIDATE-X.
008300         10  LS-YEAR-PREFIX      PIC X(02).
008400         10  LS-YEAR-SUFFIX      PIC X(02).
008500     05  LS-YEAR-CANDIDATE-N
008600         REDEFINES LS-YEAR-CANDIDATE-X PIC 9(04).
008700     05  FILLER                  PIC X(05).
008800*
008900 01  LS-LENGTH-WORK.
009000     05  LS-LEN-INT-PART         PIC 9(03) COMP VALUE ZERO.
009100     05  LS-LEN-FRAC-PART        PIC 9(02) COMP VALUE ZERO.
009200     05  LS-LEN-FRAC-DIGITS      PIC 9(01) COMP VALUE ZERO.
009300     05  LS-LEN-IS-FEET-SW       PIC X(01) VALUE 'N'.
009400         88  LS-LEN-IS-FEET            VALUE 'Y'.
009500     05  LS-LEN-DECIMAL          PIC 9(03)V9999 VALUE 0.
009600     05  LS-LEN-METERS           PIC 9(03)V9999 VALUE 0.
009700     05  LS-UNIT-WORK            PIC X(05).
009800     05  FILLER                  PIC X(05).
009900*
010000 LINKAGE SECTION.
010100 COPY B47A02I.
010200 COPY B47A02O.
010300*
010400 PROCEDURE DIVISION USING PAR-IN PAR-OUT.
010500*
010600 0000-MAIN.
010700* contatore diagnostico invocazioni (utile per il raffronto con
010800* WK-PROCESSED-COUNT di B47A01 in caso di anomalie sul consuntivo)
010900     ADD 1                           TO WK-CALL-COUNT.
011000     MOVE 'N'                        TO PAR-FOUND-FLAG.
011100     MOVE ZERO                       TO PAR-OUT-PRICE
011200                                        PAR-OUT-YEAR
011300                                        PAR-OUT-LENGTH.
011400     MOVE WK-EUR                     TO PAR-OUT-CURRENCY.
011500
011600     EVALUATE TRUE
011700        WHEN PAR-REQUEST-IS-PRICE
011800           PERFORM 1000-EXTRACT-PRICE THRU 1000-EXIT
011900        WHEN PAR-REQUEST-IS-YEAR
012000           PERFORM 2000-EXTRACT-YEAR  THRU 2000-EXIT
012100        WHEN PAR-REQUEST-IS-LENGTH
012200           PERFORM 3000-EXTRACT-LENGTH THRU 3000-EXIT
012300     END-EVALUATE.
012400
012500     GOBACK.
012600*
012700*---------------------------------------------------------------*
012800* 1000  ESTRAZIONE PREZZO + VALUTA                               *
012900*---------------------------------------------------------------*
013000 1000-EXTRACT-PRICE.
013100     PERFORM 1010-LOAD-SCAN-TEXT THRU 1010-EXIT.
013200     PERFORM 1020-DETECT-CURRENCY THRU 1020-EXIT.
013300
013400     IF LS-TEXT-LEN EQUAL ZERO
013500        GO TO 1000-EXIT
013600     END-IF.
013700
013800     PERFORM 1030-FIND-NUMERIC-TOKEN THRU 1030-EXIT.
013900
014000     IF NOT LS-TOKEN-FOUND
014100        GO TO 1000-EXIT
014200     END-IF.
014300
014400     PERFORM 1040-CONVERT-TOKEN-TO-PRICE THRU 1040-EXIT.
014500
014600     MOVE 'Y'                        TO PAR-FOUND-FLAG.
014700 1000-EXIT.
014800     EXIT.
014900*
015000 1010-LOAD-SCAN-TEXT.
015100     MOVE SPACE                      TO LS-TEXT.
015200     MOVE PAR-RAW-TEXT               TO LS-TEXT.
015300     MOVE ZERO                       TO LS-TEXT-LEN.
015400     PERFORM 1011-TEST-TRAILING-CHAR THRU 1011-EXIT
015500        VARYING LS-SCAN-IDX FROM 60 BY -1
015600        UNTIL LS-SCAN-IDX < 1
015700           OR LS-TEXT-CHAR (LS-SCAN-IDX) NOT EQUAL SPACE.
015800     MOVE LS-SCAN-IDX                TO LS-TEXT-LEN.
015900 1010-EXIT.
016000     EXIT.
016100*
016200 1011-TEST-TRAILING-CHAR.
016300     CONTINUE.
016400 1011-EXIT.
016500     EXIT.
016600*
016700 1020-DETECT-CURRENCY.
016800     MOVE WK-EUR                     TO PAR-OUT-CURRENCY.
016900     PERFORM 1021-CHECK-CURRENCY-CHAR THRU 1021-EXIT
017000        VARYING LS-SCAN-IDX FROM 1 BY 1
017100        UNTIL LS-SCAN-IDX > LS-TEXT-LEN.
017200 1020-EXIT.
017300     EXIT.
017400*
017500 1021-CHECK-CURRENCY-CHAR.
017600     IF LS-TEXT-CHAR (LS-SCAN-IDX) EQUAL WK-DOLLAR-SIGN
017700        MOVE WK-USD               TO PAR-OUT-CURRENCY
017800     END-IF.
017900     IF LS-TEXT-CHAR (LS-SCAN-IDX) EQUAL WK-POUND-SIGN
018000        MOVE WK-GBP               TO PAR-OUT-CURRENCY
018100     END-IF.
018200 1021-EXIT.
018300     EXIT.
018400*
018500 1030-FIND-NUMERIC-TOKEN.
018600* cerca la prima sequenza di cifre/punto/virgola del testo
018700     MOVE 'N'                        TO LS-FOUND-SW.
018800     MOVE ZERO                       TO LS-TOKEN-START
018900                                        LS-TOKEN-END.
019000     PERFORM 1031-CHECK-TOKEN-START THRU 1031-EXIT
019100        VARYING LS-SCAN-IDX FROM 1 BY 1
019200        UNTIL LS-SCAN-IDX > LS-TEXT-LEN
019300           OR LS-TOKEN-FOUND.
019400
019500     IF NOT LS-TOKEN-FOUND
019600        GO TO 1030-EXIT
019700     END-IF.
019800
019900     MOVE LS-TOKEN-START              TO LS-TOKEN-END.
020000     MOVE 'N'                         TO LS-STOP-SW.
020100     PERFORM 1032-EXTEND-TOKEN-END THRU 1032-EXIT
020200        VARYING LS-SCAN-IDX FROM LS-TOKEN-START BY 1
020300        UNTIL LS-SCAN-IDX > LS-TEXT-LEN
020400           OR LS-SCAN-STOP.
020500 1030-EXIT.
020600     EXIT.
020700*
020800 1031-CHECK-TOKEN-START.
020900     IF LS-TEXT-CHAR (LS-SCAN-IDX) IS DIGIT-CHAR
021000        MOVE LS-SCAN-IDX           TO LS-TOKEN-START
021100        MOVE 'Y'                   TO LS-FOUND-SW
021200     END-IF.
021300 1031-EXIT.
021400     EXIT.
021500*
021600 1032-EXTEND-TOKEN-END.
021700     IF LS-TEXT-CHAR (LS-SCAN-IDX) IS DIGIT-CHAR
021800     OR LS-TEXT-CHAR (LS-SCAN-IDX) IS SEP-CHAR
021900        MOVE LS-SCAN-IDX           TO LS-TOKEN-END
022000     ELSE
022100        MOVE 'Y'                   TO LS-STOP-SW
022200     END-IF.
022300 1032-EXIT.
022400     EXIT.
022500*
022600 1040-CONVERT-TOKEN-TO-PRICE.
022700* rimuove le virgole (separatore di migliaia), converte la
022800* cifra decimale sul punto se presente (massimo 2 decimali)
022900     MOVE ZERO                       TO LS-INT-PART
023000                                        LS-FRAC-PART
023100                                        LS-FRAC-DIGITS-SEEN.
023200     MOVE 'N'                        TO LS-SEEN-DOT-SW.
023300     PERFORM 1041-ACCUMULATE-DIGIT THRU 1041-EXIT
023400        VARYING LS-SCAN-IDX FROM LS-TOKEN-START BY 1
023500        UNTIL LS-SCAN-IDX > LS-TOKEN-END.
023600
023700     PERFORM 1042-PAD-FRACTION THRU 1042-EXIT
023800        VARYING LS-SCAN-IDX FROM LS-FRAC-DIGITS-SEEN BY 1
023900        UNTIL LS-SCAN-IDX >= 2.
024000
024100     MOVE LS-INT-PART                TO PAR-OUT-PRICE.
024200     COMPUTE PAR-OUT-PRICE = LS-INT-PART +
024300                              (LS-FRAC-PART / 100).
024400 1040-EXIT.
024500     EXIT.
024600*
024700 1041-ACCUMULATE-DIGIT.
024800     EVALUATE TRUE
024900        WHEN LS-TEXT-CHAR (LS-SCAN-IDX) EQUAL ','
025000           CONTINUE
025100        WHEN LS-TEXT-CHAR (LS-SCAN-IDX) EQUAL '.'
025200           MOVE 'Y'                TO LS-SEEN-DOT-SW
025300        WHEN LS-SEEN-DOT
025400           IF LS-FRAC-DIGITS-SEEN < 2
025500              MOVE LS-TEXT-CHAR (LS-SCAN-IDX)
025600                                   TO LS-DIGIT-VALUE
025700              COMPUTE LS-FRAC-PART =
025800                 LS-FRAC-PART * 10 + LS-DIGIT-VALUE
025900              ADD 1                TO LS-FRAC-DIGITS-SEEN
026000           END-IF
026100        WHEN OTHER
026200           MOVE LS-TEXT-CHAR (LS-SCAN-IDX) TO LS-DIGIT-VALUE
026300           COMPUTE LS-INT-PART =
026400              LS-INT-PART * 10 + LS-DIGIT-VALUE
026500     END-EVALUATE.
026600 1041-EXIT.
026700     EXIT.
026800*
026900 1042-PAD-FRACTION.
027000     MULTIPLY 10 BY LS-FRAC-PART.
027100 1042-EXIT.
027200     EXIT.
027300*
027400*---------------------------------------------------------------*
027500* 2000  ESTRAZIONE ANNO DI COSTRUZIONE                           *
027600*---------------------------------------------------------------*
027700 2000-EXTRACT-YEAR.
027800     PERFORM 1010-LOAD-SCAN-TEXT THRU 1010-EXIT.
027900
028000     IF LS-TEXT-LEN < 4
028100        GO TO 2000-EXIT
028200     END-IF.
028300
028400     MOVE 'N'                        TO LS-FOUND-SW.
028500     PERFORM 2005-SCAN-FOR-YEAR THRU 2005-EXIT
028600        VARYING LS-SCAN-IDX FROM 1 BY 1
028700        UNTIL LS-SCAN-IDX > LS-TEXT-LEN - 3
028800           OR LS-TOKEN-FOUND.
028900
029000     IF LS-TOKEN-FOUND
029100        MOVE LS-YEAR-CANDIDATE        TO PAR-OUT-YEAR
029200        MOVE 'Y'                      TO PAR-FOUND-FLAG
029300     END-IF.
029400 2000-EXIT.
029500     EXIT.
029600*
029700 2005-SCAN-FOR-YEAR.
029800     PERFORM 2010-CHECK-YEAR-CANDIDATE THRU 2010-EXIT.
029900 2005-EXIT.
030000     EXIT.
030100*
030200 2010-CHECK-YEAR-CANDIDATE.
030300     MOVE LS-TEXT (LS-SCAN-IDX : 4)   TO LS-YEAR-CANDIDATE-X.
030400     IF LS-YEAR-PREFIX NOT EQUAL '19'
030500        AND LS-YEAR-PREFIX NOT EQUAL '20'
030600        GO TO 2010-EXIT
030700     END-IF.
030800     IF LS-YEAR-CANDIDATE-X NOT NUMERIC
030900        GO TO 2010-EXIT
031000     END-IF.
031100     MOVE LS-YEAR-CANDIDATE-N        TO LS-YEAR-CANDIDATE.
031200     IF LS-YEAR-CANDIDATE < 1950
031300        OR LS-YEAR-CANDIDATE > PAR-CURRENT-YEAR + 1
031400        GO TO 2010-EXIT
031500     END-IF.
031600     MOVE 'Y'                        TO LS-FOUND-SW.
031700 2010-EXIT.
031800     EXIT.
031900*
032000*---------------------------------------------------------------*
032100* 3000  ESTRAZIONE LUNGHEZZA SCAFO (METRI/PIEDI)                 *
032200*---------------------------------------------------------------*
032300 3000-EXTRACT-LENGTH.
032400     PERFORM 1010-LOAD-SCAN-TEXT THRU 1010-EXIT.
032500
032600     IF LS-TEXT-LEN EQUAL ZERO
032700        GO TO 3000-EXIT
032800     END-IF.
032900
033000     MOVE 'N'                        TO LS-FOUND-SW.
033100     PERFORM 3005-SCAN-FOR-LENGTH THRU 3005-EXIT
033200        VARYING LS-SCAN-IDX FROM 1 BY 1
033300        UNTIL LS-SCAN-IDX > LS-TEXT-LEN
033400           OR LS-TOKEN-FOUND.
033500
033600     IF NOT LS-TOKEN-FOUND
033700        GO TO 3000-EXIT
033800     END-IF.
033900
034000     IF LS-LEN-IS-FEET
034100        COMPUTE LS-LEN-METERS ROUNDED =
034200                   LS-LEN-DECIMAL * WK-FEET-TO-METERS
034300     ELSE
034400        MOVE LS-LEN-DECIMAL           TO LS-LEN-METERS
034500     END-IF.
034600
034700     MOVE LS-LEN-METERS               TO PAR-OUT-LENGTH.
034800     MOVE 'Y'                         TO PAR-FOUND-FLAG.
034900 3000-EXIT.
035000     EXIT.
035100*
035200 3005-SCAN-FOR-LENGTH.
035300     IF LS-TEXT-CHAR (LS-SCAN-IDX) IS DIGIT-CHAR
035400        PERFORM 3010-SCAN-LENGTH-TOKEN THRU 3010-EXIT
035500     END-IF.
035600 3005-EXIT.
035700     EXIT.
035800*
035900 3010-SCAN-LENGTH-TOKEN.
036000* il numero (virgola o punto come decimale) deve essere
036100* immediatamente seguito da un'unita' m/meter/ft/feet
036200     MOVE LS-SCAN-IDX                 TO LS-TOKEN-START.
036300     MOVE ZERO                        TO LS-LEN-INT-PART
036400                                          LS-LEN-FRAC-PART
036500                                          LS-LEN-FRAC-DIGITS.
036600     MOVE 'N'                         TO LS-SEEN-DOT-SW.
036700     MOVE 'N'                         TO LS-STOP-SW.
036800     PERFORM 3012-SCAN-ONE-LENGTH-CHAR THRU 3012-EXIT
036900        VARYING LS-SCAN-IDX FROM LS-SCAN-IDX BY 1
037000        UNTIL LS-SCAN-IDX > LS-TEXT-LEN
037100           OR LS-SCAN-STOP.
037200     IF NOT LS-SCAN-STOP
037300        GO TO 3010-EXIT
037400     END-IF.
037500     GO TO 3011-CHECK-UNIT.
037600*
037700 3012-SCAN-ONE-LENGTH-CHAR.
037800     IF LS-TEXT-CHAR (LS-SCAN-IDX) IS DIGIT-CHAR
037900        MOVE LS-TEXT-CHAR (LS-SCAN-IDX) TO LS-DIGIT-VALUE
038000        IF LS-SEEN-DOT
038100           COMPUTE LS-LEN-FRAC-PART =
038200              LS-LEN-FRAC-PART * 10 + LS-DIGIT-VALUE
038300           ADD 1                   TO LS-LEN-FRAC-DIGITS
038400        ELSE
038500           COMPUTE LS-LEN-INT-PART =
038600              LS-LEN-INT-PART * 10 + LS-DIGIT-VALUE
038700        END-IF
038800     ELSE
038900        IF (LS-TEXT-CHAR (LS-SCAN-IDX) EQUAL '.'
039000           OR LS-TEXT-CHAR (LS-SCAN-IDX) EQUAL ',')
039100           AND NOT LS-SEEN-DOT
039200           MOVE 'Y'                TO LS-SEEN-DOT-SW
039300        ELSE
039400           MOVE LS-SCAN-IDX        TO LS-TOKEN-END
039500           MOVE 'Y'                TO LS-STOP-SW
039600        END-IF
039700     END-IF.
039800 3012-EXIT.
039900     EXIT.
040000*
040100 3011-CHECK-UNIT.
040200     MOVE SPACE                       TO LS-UNIT-WORK.
040300     MOVE LS-TEXT (LS-TOKEN-END : 5)  TO LS-UNIT-WORK.
040400     INSPECT LS-UNIT-WORK CONVERTING
040500        'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
040600        'abcdefghijklmnopqrstuvwxyz'.
040700
040800     MOVE 'N'                         TO LS-LEN-IS-FEET-SW.
040900     IF LS-UNIT-WORK (1:1) EQUAL 'm'
041000        MOVE 'Y'                      TO LS-FOUND-SW
041100     ELSE
041200        IF LS-UNIT-WORK (1:5) EQUAL 'meter'
041300           MOVE 'Y'                   TO LS-FOUND-SW
041400        ELSE
041500           IF LS-UNIT-WORK (1:2) EQUAL 'ft'
041600              MOVE 'Y'                TO LS-FOUND-SW
041700              MOVE 'Y'                TO LS-LEN-IS-FEET-SW
041800           ELSE
041900              IF LS-UNIT-WORK (1:4) EQUAL 'feet'
042000                 MOVE 'Y'             TO LS-FOUND-SW
042100                 MOVE 'Y'             TO LS-LEN-IS-FEET-SW
042200              END-IF
042300           END-IF
042400        END-IF
042500     END-IF.
042600
042700     IF LS-TOKEN-FOUND
042800        COMPUTE LS-LEN-DECIMAL =
042900           LS-LEN-INT-PART +
043000           (LS-LEN-FRAC-PART /
043100              (10 ** LS-LEN-FRAC-DIGITS))
043200     END-IF.
043300 3010-EXIT.
043400     EXIT.
