000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     B47A01.
000400 AUTHOR.         B. ROTUNDO.
000500 INSTALLATION.   STUDIO ALAIMO E ASSOCIATI - SERVIZI EDP.
000600 DATE-WRITTEN.   03/09/15.
000700 DATE-COMPILED.
000800 SECURITY.       USO INTERNO - CLIENTE B47 (MAKLERPLATTFORM).
000900*----------------------------------------------------------------
001000* B47A01
001100* **++ programma di acquisizione/upsert annunci imbarcazioni nel
001200*      master notturno. Legge in sequenza le tre piattaforme
001300*      demo (yachtworld/boats/yachtall), cerca il master per
001400*      LST-SOURCE-URL, inserisce o aggiorna, CALLa B47A02 per
001500*      interpretare i campi testo grezzo, e accoda un record di
001600*      giornale per piattaforma.
001700*----------------------------------------------------------------
001800* STORIA VARIAZIONI
001900*   03/09/15 BRT RICHIESTA INIZIALE - UPSERT SU MASTER SEQUENZ.   CH0001  
002000*   04/21/15 BRT AGGIUNTA RICERCA MASTER PER LST-SOURCE-URL       CH0002  
002100*   05/18/15 BRT INTRODOTTA CALL A B47A02 PER CAMPI TESTO GREZZO  CH0003  
002200*   08/02/15 BRT GESTITO STATO 'FAILED' SU ERRORE APERTURA FILE   CH0004  
002300*   11/30/98 CVR VERIFICA Y2K - PAR-CURRENT-YEAR A 4 CIFRE        CH0005  
002400*   11/30/98 CVR NESSUN IMPATTO - DATE ANNUNCIO NON TRATTATE      CH0006  
002500*   06/14/02 CVR AGGIUNTO UPSI-0 PER PROSEGUIRE DOPO ERR. PIATT.  CH0007
002600*   06/22/17 CVR ANNO CORRENTE DA ACCEPT FROM DATE (ERA A ZERI)   CH0008
002700*   07/11/17 CVR CORRETTO RECORD CONTAINS - NON COMBACIAVA CON    CH0009
002800*            LA 01 DEL COPY (TRONCAVA I RECORD IN ARRIVO)         CH0009
002900*----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.    IBM-370.
003300 OBJECT-COMPUTER.    IBM-370.
003400 SPECIAL-NAMES.
003500     UPSI-0 ON  STATUS IS B47-CONTINUE-ON-ERROR
003600            OFF STATUS IS B47-ABORT-ON-ERROR.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT IN-YACHTWORLD          ASSIGN TO INYWRLD
004100                                   FILE STATUS IS FS-INCOMING.
004200     SELECT IN-BOATS               ASSIGN TO INBOATS
004300                                   FILE STATUS IS FS-INCOMING.
004400     SELECT IN-YACHTALL            ASSIGN TO INYALL
004500                                   FILE STATUS IS FS-INCOMING.
004600     SELECT LISTING-MASTER         ASSIGN TO LSTMAST
004700                                   ORGANIZATION IS INDEXED
004800                                   ACCESS MODE IS DYNAMIC
004900                                   RECORD KEY IS LST-ID
005000                                   ALTERNATE RECORD KEY IS
005100                                         LST-SOURCE-URL
005200                                   FILE STATUS IS FS-MASTER.
005300     SELECT INGESTION-LOG          ASSIGN TO SCRLOG
005400                                   FILE STATUS IS FS-LOG.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900 FD  IN-YACHTWORLD
006000     LABEL RECORD IS STANDARD
006100     RECORD CONTAINS 880 CHARACTERS.
006200 01  IN-YACHTWORLD-REC.
006300     COPY B47MINC.
006400*
006500 FD  IN-BOATS
006600     LABEL RECORD IS STANDARD
006700     RECORD CONTAINS 880 CHARACTERS.
006800 01  IN-BOATS-REC.
006900     COPY B47MINC.
007000*
007100 FD  IN-YACHTALL
007200     LABEL RECORD IS STANDARD
007300     RECORD CONTAINS 880 CHARACTERS.
007400 01  IN-YACHTALL-REC.
007500     COPY B47MINC.
007600*
007700 FD  LISTING-MASTER
007800     LABEL RECORD IS STANDARD
007900     RECORD CONTAINS 702 CHARACTERS.
008000     COPY B47MLST.
008100*
008200 FD  INGESTION-LOG
008300     LABEL RECORD IS STANDARD
008400     RECORD CONTAINS 130 CHARACTERS.
008500 01  INGESTION-LOG-REC.
008600     COPY B47MLOG.
008700*
008800 WORKING-STORAGE SECTION.
008900 77  WK-PLATFORM-COUNT               PIC 9(01) COMP VALUE 3.
009000 01  WK-LITERALS.
009100     05  WK-PGM-B47A02               PIC X(08) VALUE 'B47A02'.
009200     05  FILLER                      PIC X(05).
009300*
009400 01  WK-PLATFORM-TABLE-AREA.
009500     05  WK-PLATFORM-CODE-TB.
009600         10  FILLER   PIC X(30) VALUE 'yachtworld_demo'.
009700         10  FILLER   PIC X(30) VALUE 'boats_demo'.
009800         10  FILLER   PIC X(30) VALUE 'yachtall_demo'.
009900     05  WK-PLATFORM-CODE-R REDEFINES WK-PLATFORM-CODE-TB.
010000         10  WK-PLATFORM-CODE  OCCURS 3 PIC X(30).
010100*
010200 LOCAL-STORAGE SECTION.
010300 01  LS-CONTROLS.
010400     05  LS-PLATFORM-IDX          PIC 9(01) COMP.
010500     05  LS-AT-END-SW             PIC X(01) VALUE 'N'.
010600         88  LS-AT-END                  VALUE 'Y'.
010700     05  LS-SAVED-COUNT           PIC 9(05) COMP.
010800     05  LS-NEXT-ID               PIC 9(09) COMP.
010900     05  LS-PLATFORM-OPEN-OK-SW   PIC X(01) VALUE 'Y'.
011000         88  LS-PLATFORM-OPEN-OK        VALUE 'Y'.
011100     05  FILLER                   PIC X(05).
011200*
011300 01  LS-ERROR-WORK.
011400     05  LS-LOG-ERROR-TEXT        PIC X(80) VALUE SPACE.
011500     05  FILLER                   PIC X(05).
011600*
011700 01  LS-ID-CONVERSION-AREA.
011800     05  LS-NEXT-ID-X             PIC X(09).
011900     05  LS-NEXT-ID-R REDEFINES LS-NEXT-ID-X PIC 9(09).
012000     05  FILLER                   PIC X(05).
012100*
012200 01  LS-CURRENT-DATE-AREA.
012300     05  LS-SYSTEM-DATE           PIC 9(08).
012400     05  LS-SYSTEM-DATE-R REDEFINES LS-SYSTEM-DATE.
012500         10  LS-SYSTEM-YEAR       PIC 9(04).
012600         10  LS-SYSTEM-MONDD      PIC 9(04).
012700* anno/giorno grezzi letti da ACCEPT FROM DATE (formato AAMMGG
012800* a 6 cifre - su questo compilatore non e' disponibile la forma
012900* YYYYMMDD), con finestra di secolo per ricavare l'anno a 4 cifre
013000     05  LS-SYSTEM-DATE-RAW       PIC 9(06).
013100     05  LS-SYSTEM-DATE-RAW-R REDEFINES LS-SYSTEM-DATE-RAW.
013200         10  LS-RAW-YY            PIC 9(02).
013300         10  LS-RAW-MONDD         PIC 9(04).
013400     05  LS-CENTURY-PREFIX        PIC 9(02).
013500     05  FILLER                   PIC X(05).
013600*
013700 01  LS-PARSE-LINKAGE-COPY.
013800     COPY B47A02I.
013900     COPY B47A02O.
014000     05  FILLER                   PIC X(05).
014100*
014200 01  LS-FILE-STATUSES.
014300     05  FS-INCOMING              PIC X(02).
014400         88  FS-INCOMING-OK             VALUE '00'.
014500         88  FS-INCOMING-EOF            VALUE '10'.
014600     05  FS-MASTER                PIC X(02).
014700         88  FS-MASTER-OK               VALUE '00' '02'.
014800         88  FS-MASTER-NOTFOUND         VALUE '23'.
014900     05  FS-LOG                   PIC X(02).
015000         88  FS-LOG-OK                  VALUE '00'.
015100     05  FILLER                   PIC X(05).
015200*
015300 PROCEDURE DIVISION.
015400*
015500 0000-MAIN.
015600     PERFORM 0100-OPEN-SHARED-FILES THRU 0100-EXIT.
015700     PERFORM 0150-GET-CURRENT-DATE THRU 0150-EXIT.
015800     PERFORM 0200-DETERMINE-NEXT-ID THRU 0200-EXIT.
015900
016000     PERFORM 1000-PROCESS-PLATFORM THRU 1000-EXIT
016100        VARYING LS-PLATFORM-IDX FROM 1 BY 1
016200        UNTIL LS-PLATFORM-IDX > WK-PLATFORM-COUNT.
016300
016400     PERFORM 9000-CLOSE-SHARED-FILES THRU 9000-EXIT.
016500
016600     GOBACK.
016700*
016800 0100-OPEN-SHARED-FILES.
016900     OPEN I-O LISTING-MASTER.
017000     IF NOT FS-MASTER-OK
017100        DISPLAY 'B47A01 - ERRORE APERTURA LISTING-MASTER: '
017200                FS-MASTER
017300        MOVE 99                      TO RETURN-CODE
017400        GOBACK
017500     END-IF.
017600
017700     OPEN EXTEND INGESTION-LOG.
017800     IF NOT FS-LOG-OK
017900        DISPLAY 'B47A01 - ERRORE APERTURA INGESTION-LOG: ' FS-LOG
018000        MOVE 99                      TO RETURN-CODE
018100        GOBACK
018200     END-IF.
018300 0100-EXIT.
018400     EXIT.
018500*
018600* anno di produzione dell'elaborazione, ricavato dalla data di
018700* sistema (non piu' da un letterale fisso o da un campo non
018800* valorizzato) - alimenta PAR-CURRENT-YEAR per il vaglio
018900* plausibilita' anno annuncio (regolamento U2)
019000 0150-GET-CURRENT-DATE.
019100     ACCEPT LS-SYSTEM-DATE-RAW       FROM DATE.
019200     IF LS-RAW-YY < 50
019300        MOVE 20                      TO LS-CENTURY-PREFIX
019400     ELSE
019500        MOVE 19                      TO LS-CENTURY-PREFIX
019600     END-IF.
019700     COMPUTE LS-SYSTEM-YEAR = (LS-CENTURY-PREFIX * 100) + LS-RAW-YY.
019800     MOVE LS-RAW-MONDD               TO LS-SYSTEM-MONDD.
019900 0150-EXIT.
020000     EXIT.
020100*
020200 0200-DETERMINE-NEXT-ID.
020300* scansiona il master in ordine di chiave per trovare il
020400* prossimo LST-ID libero (massimo esistente + 1)
020500     MOVE ZERO                       TO LS-NEXT-ID.
020600     MOVE LOW-VALUES                 TO LST-ID.
020700     START LISTING-MASTER KEY NOT LESS THAN LST-ID
020800        INVALID KEY
020900           MOVE 'N'                  TO LS-AT-END-SW
021000     END-START.
021100
021200     PERFORM 0210-SCAN-ONE-MASTER-REC THRU 0210-EXIT
021300        UNTIL LS-AT-END.
021400
021500     ADD 1                           TO LS-NEXT-ID.
021600 0200-EXIT.
021700     EXIT.
021800*
021900 0210-SCAN-ONE-MASTER-REC.
022000     READ LISTING-MASTER NEXT RECORD
022100        AT END
022200           MOVE 'Y'               TO LS-AT-END-SW
022300        NOT AT END
022400           IF LST-ID > LS-NEXT-ID
022500              MOVE LST-ID          TO LS-NEXT-ID
022600           END-IF
022700     END-READ.
022800 0210-EXIT.
022900     EXIT.
023000*
023100*---------------------------------------------------------------*
023200* 1000  ELABORAZIONE DI UNA PIATTAFORMA                          *
023300*---------------------------------------------------------------*
023400 1000-PROCESS-PLATFORM.
023500     MOVE ZERO                       TO LS-SAVED-COUNT.
023600     MOVE SPACE                      TO LS-LOG-ERROR-TEXT.
023700     MOVE 'Y'                        TO LS-PLATFORM-OPEN-OK-SW.
023800
023900     PERFORM 1100-OPEN-PLATFORM-FILE THRU 1100-EXIT.
024000
024100     IF LS-PLATFORM-OPEN-OK
024200        PERFORM 1200-READ-PLATFORM-RECORD THRU 1200-EXIT
024300        PERFORM 1210-UPSERT-AND-READ-NEXT THRU 1210-EXIT
024400           UNTIL LS-AT-END
024500        PERFORM 1400-CLOSE-PLATFORM-FILE THRU 1400-EXIT
024600     END-IF.
024700
024800     PERFORM 1500-WRITE-LOG-RECORD THRU 1500-EXIT.
024900 1000-EXIT.
025000     EXIT.
025100*
025200 1210-UPSERT-AND-READ-NEXT.
025300     PERFORM 1300-UPSERT-ONE-RECORD THRU 1300-EXIT.
025400     PERFORM 1200-READ-PLATFORM-RECORD THRU 1200-EXIT.
025500 1210-EXIT.
025600     EXIT.
025700*
025800 1100-OPEN-PLATFORM-FILE.
025900     EVALUATE LS-PLATFORM-IDX
026000        WHEN 1  OPEN INPUT IN-YACHTWORLD
026100        WHEN 2  OPEN INPUT IN-BOATS
026200        WHEN 3  OPEN INPUT IN-YACHTALL
026300     END-EVALUATE.
026400
026500     IF NOT FS-INCOMING-OK
026600        MOVE 'N'                     TO LS-PLATFORM-OPEN-OK-SW
026700        STRING 'OPEN ERROR - FILE STATUS '
026800               DELIMITED BY SIZE
026900               FS-INCOMING           DELIMITED BY SIZE
027000          INTO LS-LOG-ERROR-TEXT
027100        IF B47-ABORT-ON-ERROR
027200           DISPLAY 'B47A01 - ' LS-LOG-ERROR-TEXT
027300        END-IF
027400     END-IF.
027500 1100-EXIT.
027600     EXIT.
027700*
027800 1200-READ-PLATFORM-RECORD.
027900     MOVE 'N'                        TO LS-AT-END-SW.
028000     EVALUATE LS-PLATFORM-IDX
028100        WHEN 1  READ IN-YACHTWORLD INTO INC-LISTING-REC
028200                   AT END MOVE 'Y'   TO LS-AT-END-SW
028300                END-READ
028400        WHEN 2  READ IN-BOATS INTO INC-LISTING-REC
028500                   AT END MOVE 'Y'   TO LS-AT-END-SW
028600                END-READ
028700        WHEN 3  READ IN-YACHTALL INTO INC-LISTING-REC
028800                   AT END MOVE 'Y'   TO LS-AT-END-SW
028900                END-READ
029000     END-EVALUATE.
029100 1200-EXIT.
029200     EXIT.
029300*
029400 1300-UPSERT-ONE-RECORD.
029500     PERFORM 1310-PARSE-RAW-FIELDS THRU 1310-EXIT.
029600     PERFORM 1320-FIND-EXISTING-MASTER THRU 1320-EXIT.
029700
029800     IF FS-MASTER-NOTFOUND
029900        PERFORM 1330-INSERT-NEW-MASTER THRU 1330-EXIT
030000        ADD 1                        TO LS-SAVED-COUNT
030100     ELSE
030200        PERFORM 1340-UPDATE-EXISTING-MASTER THRU 1340-EXIT
030300     END-IF.
030400 1300-EXIT.
030500     EXIT.
030600*
030700 1310-PARSE-RAW-FIELDS.
030800* i valori gia' tipizzati dallo scraper restano cosi' come sono;
030900* le tre stringhe grezze vengono passate a B47A02 per ricavare
031000* prezzo/valuta, anno e lunghezza quando lo scraper non ha
031100* fornito direttamente il valore numerico (campo a zero).
031200     MOVE LS-SYSTEM-YEAR              TO PAR-CURRENT-YEAR.
031300
031400     IF INC-PRICE EQUAL ZERO
031500        MOVE 'P'                     TO PAR-REQUEST-KIND
031600        MOVE INC-RAW-PRICE-TEXT      TO PAR-RAW-TEXT
031700        CALL WK-PGM-B47A02 USING PAR-IN PAR-OUT
031800        IF PAR-VALUE-FOUND
031900           MOVE PAR-OUT-PRICE        TO INC-PRICE
032000           MOVE PAR-OUT-CURRENCY     TO INC-CURRENCY
032100        END-IF
032200     END-IF.
032300
032400     IF INC-YEAR EQUAL ZERO
032500        MOVE 'Y'                     TO PAR-REQUEST-KIND
032600        MOVE INC-RAW-YEAR-TEXT       TO PAR-RAW-TEXT
032700        CALL WK-PGM-B47A02 USING PAR-IN PAR-OUT
032800        IF PAR-VALUE-FOUND
032900           MOVE PAR-OUT-YEAR         TO INC-YEAR
033000        END-IF
033100     END-IF.
033200
033300     IF INC-LENGTH EQUAL ZERO
033400        MOVE 'L'                     TO PAR-REQUEST-KIND
033500        MOVE INC-RAW-LENGTH-TEXT     TO PAR-RAW-TEXT
033600        CALL WK-PGM-B47A02 USING PAR-IN PAR-OUT
033700        IF PAR-VALUE-FOUND
033800           MOVE PAR-OUT-LENGTH       TO INC-LENGTH
033900        END-IF
034000     END-IF.
034100 1310-EXIT.
034200     EXIT.
034300*
034400 1320-FIND-EXISTING-MASTER.
034500     MOVE INC-SOURCE-URL              TO LST-SOURCE-URL.
034600     READ LISTING-MASTER KEY IS LST-SOURCE-URL
034700        INVALID KEY
034800           SET FS-MASTER-NOTFOUND     TO TRUE
034900     END-READ.
035000 1320-EXIT.
035100     EXIT.
035200*
035300 1330-INSERT-NEW-MASTER.
035400     MOVE LS-NEXT-ID                  TO LST-ID.
035500     ADD 1                            TO LS-NEXT-ID.
035600     PERFORM 1350-MOVE-INCOMING-TO-MASTER THRU 1350-EXIT.
035700     MOVE 'N'                         TO LST-DUP-FLAG.
035800     MOVE ZERO                        TO LST-SCORE.
035900     WRITE LST-MASTER-REC
036000        INVALID KEY
036100           DISPLAY 'B47A01 - ERRORE WRITE MASTER: ' FS-MASTER
036200     END-WRITE.
036300 1330-EXIT.
036400     EXIT.
036500*
036600 1340-UPDATE-EXISTING-MASTER.
036700* l'id e il flag/score restano quelli gia' sul master: vengono
036800* sovrascritti solo i campi "di business" dell'annuncio.
036900     PERFORM 1350-MOVE-INCOMING-TO-MASTER THRU 1350-EXIT.
037000     REWRITE LST-MASTER-REC
037100        INVALID KEY
037200           DISPLAY 'B47A01 - ERRORE REWRITE MASTER: ' FS-MASTER
037300     END-REWRITE.
037400 1340-EXIT.
037500     EXIT.
037600*
037700 1350-MOVE-INCOMING-TO-MASTER.
037800     MOVE INC-TITLE                   TO LST-TITLE.
037900     MOVE INC-PRICE                   TO LST-PRICE.
038000     MOVE INC-CURRENCY                TO LST-CURRENCY.
038100     MOVE INC-YEAR                    TO LST-YEAR.
038200     MOVE INC-BRAND                   TO LST-BRAND.
038300     MOVE INC-MODEL                   TO LST-MODEL.
038400     MOVE INC-LENGTH                  TO LST-LENGTH.
038500     MOVE INC-LOCATION                TO LST-LOCATION.
038600     MOVE INC-CONDITION               TO LST-CONDITION.
038700     MOVE INC-DESC-LEN                TO LST-DESC-LEN.
038800     MOVE INC-DESCRIPTION             TO LST-DESCRIPTION.
038900     MOVE INC-SELLER-NAME             TO LST-SELLER-NAME.
039000     MOVE INC-SELLER-TYPE             TO LST-SELLER-TYPE.
039100     MOVE INC-SOURCE-URL              TO LST-SOURCE-URL.
039200     MOVE INC-PLATFORM                TO LST-PLATFORM.
039300     MOVE INC-IMAGE-COUNT             TO LST-IMAGE-COUNT.
039400     MOVE INC-HIN                     TO LST-HIN.
039500     MOVE INC-MMSI                    TO LST-MMSI.
039600     IF INC-HIN NOT EQUAL SPACE
039700        MOVE 'Y'                      TO LST-HIN-PRESENT
039800     ELSE
039900        MOVE 'N'                      TO LST-HIN-PRESENT
040000     END-IF.
040100     IF INC-MMSI NOT EQUAL SPACE
040200        MOVE 'Y'                      TO LST-MMSI-PRESENT
040300     ELSE
040400        MOVE 'N'                      TO LST-MMSI-PRESENT
040500     END-IF.
040600 1350-EXIT.
040700     EXIT.
040800*
040900 1400-CLOSE-PLATFORM-FILE.
041000     EVALUATE LS-PLATFORM-IDX
041100        WHEN 1  CLOSE IN-YACHTWORLD
041200        WHEN 2  CLOSE IN-BOATS
041300        WHEN 3  CLOSE IN-YACHTALL
041400     END-EVALUATE.
041500 1400-EXIT.
041600     EXIT.
041700*
041800 1500-WRITE-LOG-RECORD.
041900     MOVE WK-PLATFORM-CODE (LS-PLATFORM-IDX)
042000                                      TO LOG-PLATFORM.
042100     IF LS-PLATFORM-OPEN-OK
042200        SET LOG-STATUS-SUCCESS        TO TRUE
042300        MOVE LS-SAVED-COUNT           TO LOG-COUNT
042400        MOVE SPACE                    TO LOG-ERROR
042500     ELSE
042600        SET LOG-STATUS-FAILED         TO TRUE
042700        MOVE ZERO                     TO LOG-COUNT
042800        MOVE LS-LOG-ERROR-TEXT        TO LOG-ERROR
042900     END-IF.
043000     WRITE INGESTION-LOG-REC.
043100 1500-EXIT.
043200     EXIT.
043300*
043400 9000-CLOSE-SHARED-FILES.
043500     CLOSE LISTING-MASTER.
043600     CLOSE INGESTION-LOG.
043700 9000-EXIT.
043800     EXIT.
